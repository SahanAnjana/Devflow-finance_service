000100*================================================================*        
000200*  CTLCARD.CPY                                                            
000300*  Control-card layout for the finance reporting batch.  One              
000400*  card per run: report period and, for the per-project report,           
000500*  the project to summarize.                                              
000600*----------------------------------------------------------------*        
000700*  CHANGE LOG                                                             
000800*  911203  TLK  0070  ORIGINAL LAYOUT                                     
000900*  950227  WBH  0102  ADDED CTL-PROJECT-ID FOR THE PROJECT                
001000*                     FINANCE REPORT RUN                                  
001100*  980926  DWP  0139  Y2K -- CONFIRMED CTL-FROM-DATE/CTL-TO-              
001200*                     DATE ARE FULL 8-DIGIT YYYYMMDD, NO CHANGE           
001300*                     REQUIRED, NOTED FOR THE AUDIT FILE                  
001400*  020114  JBC  0169  AUDIT FINDING -- CONFIRMED A BLANK                  
001500*                     CTL-PROJECT-ID CORRECTLY SKIPS THE                  
001600*                     PROJECT FINANCE REPORT SECTION, NOT                 
001700*                     JUST AN EMPTY REPORT                                
001800*================================================================*        
001900 01  CONTROL-CARD.                                                        
002000     05  CTL-FROM-DATE               PIC 9(8).                            
002100     05  CTL-TO-DATE                 PIC 9(8).                            
002200     05  CTL-PROJECT-ID              PIC X(12).                           
002300     05  FILLER                      PIC X(40).                           
