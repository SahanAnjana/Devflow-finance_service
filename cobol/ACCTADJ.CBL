000100*================================================================*        
000200*  ACCTADJ                                                                
000300*  MANUAL ACCOUNT BALANCE ADJUSTMENT -- DEPOSIT ADDS TO, WITHDRAW         
000400*  SUBTRACTS FROM, THE NAMED ACCOUNT'S BALANCE.  DOES NOT TOUCH           
000500*  THE TRANSACTION LEDGER -- USE TRNPOST WHEN THE ADJUSTMENT              
000600*  SHOULD ALSO BE RECORDED AS A TRANSACTION.                              
000700*----------------------------------------------------------------*        
000800*  CHANGE LOG                                                             
000900*  941122  DWP  0097  ORIGINAL PROGRAM, SPLIT OFF TRNPOST SO              
001000*                     MANUAL ADJUSTMENTS DID NOT REQUIRE A                
001100*                     DUMMY TRANSACTION CARD                              
001200*  970519  WBH  0118  ADDED RETURN-CODE DISPLAY FOR OPERATOR              
001300*                     WHEN ACCOUNT NOT FOUND ON MASTER                    
001400*  980926  DWP  0135  Y2K -- NO DATE FIELDS IN THIS PROGRAM,              
001500*                     REVIEWED AND PASSED                                 
001600*  020114  JBC  0163  AUDIT FINDING -- CONFIRMED REQ-ADJ-TYPE             
001700*                     'DEPOSIT'/'WITHDRAW' LITERALS LINE UP               
001800*                     WITH THE 88-LEVELS BALADJ TESTS ON THE              
001900*                     LINKAGE SIDE, NO CODE CHANGE NEEDED                 
002000*  030512  JBC  0171  AUDIT FINDING -- CONFIRMED W00-RECORD-              
002100*                     COUNT MATCHES TRNPOST AND INVPOST AT                
002200*                     PIC 9(7) COMP, NO CODE CHANGE NEEDED                
002300*================================================================*        
002400 IDENTIFICATION DIVISION.                                                 
002500 PROGRAM-ID.  ACCTADJ.                                                    
002600 AUTHOR.  D. W. PETTIBONE.                                                
002700 INSTALLATION.  CENTRAL FINANCE SYSTEMS.                                  
002800 DATE-WRITTEN.  11/22/94.                                                 
002900 DATE-COMPILED.                                                           
003000 SECURITY.  COMPANY CONFIDENTIAL -- FINANCE DIVISION USE ONLY.            
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600                                                                          
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT ACCOUNT-FILE         ASSIGN TO "ACCOUNT.DAT"                  
004000                                 ORGANIZATION LINE SEQUENTIAL             
004100                                 FILE STATUS IS OLD-MSTR-STATUS.          
004200     SELECT ACCOUNT-NEW-FILE     ASSIGN TO "ACCOUNT.NEW"                  
004300                                 ORGANIZATION LINE SEQUENTIAL             
004400                                 FILE STATUS IS NEW-MSTR-STATUS.          
004500     SELECT REQUEST-FILE         ASSIGN TO "ADJREQ.DAT"                   
004600                                 ORGANIZATION LINE SEQUENTIAL             
004700                                 FILE STATUS IS REQUEST-STATUS.           
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  ACCOUNT-FILE                                                         
005200     LABEL RECORDS ARE STANDARD.                                          
005300     COPY "ACCOUNT.cpy".                                                  
005400                                                                          
005500 FD  ACCOUNT-NEW-FILE                                                     
005600     LABEL RECORDS ARE STANDARD.                                          
005700 01  NEW-MSTR-RECORD                PIC X(100).                           
005800 01  NEW-MSTR-RECORD-R REDEFINES NEW-MSTR-RECORD.                         
005900     05  NEW-MSTR-ID                 PIC X(12).                           
006000     05  FILLER                      PIC X(88).                           
006100                                                                          
006200 FD  REQUEST-FILE                                                         
006300     LABEL RECORDS ARE STANDARD.                                          
006400 01  REQUEST-RECORD.                                                      
006500     05  REQ-ADJ-ACCOUNT-ID          PIC X(12).                           
006600     05  REQ-ADJ-TYPE                PIC X(10).                           
006700         88  REQ-IS-DEPOSIT              VALUE 'DEPOSIT'.                 
006800         88  REQ-IS-WITHDRAW              VALUE 'WITHDRAW'.               
006900     05  REQ-ADJ-AMOUNT              PIC S9(11)V99.                       
007000     05  REQ-ADJ-AMOUNT-R REDEFINES REQ-ADJ-AMOUNT                        
007100                                 PIC S9(13).                              
007200     05  FILLER                      PIC X(53).                           
007300                                                                          
007400 WORKING-STORAGE SECTION.                                                 
007500 01  OLD-MSTR-STATUS                PIC XX  VALUE '00'.                   
007600     88  OLD-MSTR-IO-OK                 VALUE '00' THRU '09'.             
007700 01  NEW-MSTR-STATUS                PIC XX  VALUE '00'.                   
007800     88  NEW-MSTR-IO-OK                 VALUE '00' THRU '09'.             
007900 01  REQUEST-STATUS                 PIC XX  VALUE '00'.                   
008000     88  REQUEST-IO-OK                  VALUE '00' THRU '09'.             
008100                                                                          
008200 01  OLD-MSTR-EOF-SW                PIC X   VALUE 'N'.                    
008300     88  OLD-MSTR-END                   VALUE 'Y'.                        
008400 01  MATCH-FOUND-SW                 PIC X   VALUE 'N'.                    
008500     88  MATCH-FOUND                    VALUE 'Y'.                        
008600                                                                          
008700 01  W00-RECORD-COUNT               PIC 9(7) COMP VALUE ZERO.             
008800 01  W00-BALADJ-RETURN              PIC XX   VALUE '00'.                  
008900     88  W00-ADJ-OK                     VALUE '00'.                       
009000     88  W00-ADJ-ACCOUNT-NOT-FOUND      VALUE '99'.                       
009100 01  W00-AMOUNT-WORK                PIC S9(11)V99 VALUE ZERO.             
009200 01  W00-AMOUNT-WORK-R REDEFINES W00-AMOUNT-WORK                          
009300                                 PIC S9(13).                              
009400                                                                          
009500 PROCEDURE DIVISION.                                                      
009600 0000-MAIN-CONTROL.                                                       
009700     OPEN INPUT  REQUEST-FILE.                                            
009800     READ REQUEST-FILE                                                    
009900         AT END                                                           
010000             DISPLAY 'ACCTADJ -- NO REQUEST CARD PRESENT'                 
010100             GO TO 0000-EXIT.                                             
010200                                                                          
010300     OPEN INPUT  ACCOUNT-FILE.                                            
010400     OPEN OUTPUT ACCOUNT-NEW-FILE.                                        
010500                                                                          
010600     PERFORM 0610-READ-OLD-MASTER THRU 0610-EXIT.                         
010700     PERFORM 0620-PROCESS-ONE-MASTER-RECORD                               
010800         THRU 0620-EXIT                                                   
010900         UNTIL OLD-MSTR-END.                                              
011000                                                                          
011100     IF NOT MATCH-FOUND                                                   
011200         MOVE '99' TO W00-BALADJ-RETURN                                   
011300         DISPLAY 'ACCTADJ -- ACCOUNT NOT FOUND '                          
011400                 REQ-ADJ-ACCOUNT-ID.                                      
011500                                                                          
011600     CLOSE REQUEST-FILE                                                   
011700           ACCOUNT-FILE                                                   
011800           ACCOUNT-NEW-FILE.                                              
011900                                                                          
012000 0000-EXIT.                                                               
012100     STOP RUN.                                                            
012200                                                                          
012300 0610-READ-OLD-MASTER.                                                    
012400     READ ACCOUNT-FILE                                                    
012500         AT END                                                           
012600             MOVE 'Y' TO OLD-MSTR-EOF-SW.                                 
012700 0610-EXIT.                                                               
012800     EXIT.                                                                
012900                                                                          
013000*----------------------------------------------------------------*        
013100*  CARRY EVERY MASTER RECORD THROUGH, ADJUSTING THE ONE WHOSE             
013200*  ACT-ID MATCHES THE REQUEST CARD.  SAME BALADJ SUBPROGRAM AS            
013300*  TRNPOST USES, SO DEPOSIT/WITHDRAW MATH CANNOT DRIFT FROM THE           
013400*  POSTING RUN'S MATH.                                                    
013500*----------------------------------------------------------------*        
013600 0620-PROCESS-ONE-MASTER-RECORD.                                          
013700     ADD 1 TO W00-RECORD-COUNT.                                           
013800     IF ACT-ID = REQ-ADJ-ACCOUNT-ID                                       
013900         SET MATCH-FOUND TO TRUE                                          
014000         PERFORM 0500-POST-TO-ACCOUNT THRU 0500-EXIT.                     
014100     MOVE ACCOUNT-RECORD TO NEW-MSTR-RECORD.                              
014200     WRITE NEW-MSTR-RECORD.                                               
014300     PERFORM 0610-READ-OLD-MASTER THRU 0610-EXIT.                         
014400 0620-EXIT.                                                               
014500     EXIT.                                                                
014600                                                                          
014700 0500-POST-TO-ACCOUNT.                                                    
014800     MOVE REQ-ADJ-AMOUNT TO W00-AMOUNT-WORK.                              
014900     CALL 'BALADJ' USING ACCOUNT-RECORD                                   
015000                         REQ-ADJ-TYPE                                     
015100                         W00-AMOUNT-WORK                                  
015200                         W00-BALADJ-RETURN.                               
015300 0500-EXIT.                                                               
015400     EXIT.                                                                
