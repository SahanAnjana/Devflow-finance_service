000100*================================================================*        
000200*  ACCOUNT.CPY                                                            
000300*  Cash account master -- Finance Reporting subsystem.  Rewritten         
000400*  by TRNPOST and BALADJ whenever a posting moves the balance.            
000500*----------------------------------------------------------------*        
000600*  CHANGE LOG                                                             
000700*  890403  RHG  0031  ORIGINAL LAYOUT                                     
000800*  970519  WBH  0118  ADDED ACT-ACTIVE FLAG, INACTIVE ACCOUNTS            
000900*                     NO LONGER DELETED, JUST FLAGGED                     
001000*  980926  DWP  0137  Y2K -- NO DATE FIELDS ON THIS LAYOUT,               
001100*                     REVIEWED AND PASSED                                 
001200*  020114  JBC  0167  AUDIT FINDING -- CONFIRMED ACT-BALANCE              
001300*                     STAYS SIGNED ZONED DECIMAL, NOT PACKED,             
001400*                     MATCHING EVERY OTHER AMOUNT FIELD IN                
001500*                     THE SUBSYSTEM                                       
001600*  030512  JBC  0174  WIDENED FILLER FROM X(12) TO X(16) AFTER            
001700*                     ADDING ACT-ACTIVE, RECORD LENGTH UNCHANGED          
001800*================================================================*        
001900 01  ACCOUNT-RECORD.                                                      
002000     05  ACT-ID                      PIC X(12).                           
002100     05  ACT-NAME                    PIC X(30).                           
002200     05  ACT-TYPE                    PIC X(15).                           
002300     05  ACT-NUMBER                  PIC X(10).                           
002400     05  ACT-CURRENCY                PIC X(3).                            
002500     05  ACT-BALANCE                 PIC S9(11)V99.                       
002600     05  ACT-ACTIVE                  PIC X(1).                            
002700         88  ACT-IS-ACTIVE               VALUE 'Y'.                       
002800         88  ACT-IS-INACTIVE             VALUE 'N'.                       
002900     05  FILLER                      PIC X(16).                           
