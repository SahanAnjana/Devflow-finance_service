000100*================================================================*        
000200*  FINRPTS                                                                
000300*  PERIODIC FINANCE REPORTING RUN -- FIVE REPORTS FROM THE                
000400*  INVOICE, EXPENSE, TRANSACTION AND BUDGET MASTERS FOR A                 
000500*  REQUESTED DATE RANGE: FINANCIAL SUMMARY, PROFIT AND LOSS,              
000600*  REVENUE, EXPENSE, AND (WHEN A PROJECT IS NAMED ON THE                  
000700*  CONTROL CARD) PROJECT FINANCE.  REWORKED FROM THE OLD PHONE            
000800*  DIRECTORY LISTING RUN -- SAME TITLE/HEADING/DETAIL PRINT-LINE          
000900*  STYLE, SAME "READ THE WHOLE FILE, BUILD A TABLE, PRINT IT"             
001000*  SHAPE.                                                                 
001100*----------------------------------------------------------------*        
001200*  CHANGE LOG                                                             
001300*  890117  RHG  0012  ORIGINAL PROGRAM -- FINANCIAL SUMMARY AND           
001400*                     PROFIT AND LOSS ONLY                                
001500*  901005  TLK  0054  ADDED REVENUE AND EXPENSE REPORTS WITH              
001600*                     CLIENT/PROJECT/MONTH BREAKS                         
001700*  930228  RHG  0081  ADDED PROJECT FINANCE REPORT AND BUDGET             
001800*                     SELECTION LOGIC                                     
001900*  960401  WBH  0105  RAISED TABLE SIZES -- BY-CLIENT TABLE WAS           
002000*                     OVERFLOWING ON THE YEAR-END RUN                     
002100*  980926  DWP  0135  Y2K -- CONVERTED ALL DATE FIELDS AND THE            
002200*                     MONTH-BREAK KEY TO FULL 4-DIGIT YEARS               
002300*  020114  JBC  0162  AUDIT FINDING -- BUDGET TIE-BREAK WAS               
002400*                     TAKING FIRST MATCH INSTEAD OF NEWEST;               
002500*                     CORRECTED TO COMPARE CREATED-SEQ                    
002600*  030512  JBC  0178  AUDIT FINDING -- BY-MONTH LINES ON THE              
002700*                     REVENUE AND EXPENSE REPORTS WERE PRINTING           
002800*                     THE RAW YYYYMM KEY WITH NO SEPARATOR;               
002900*                     NOW SPLIT AND REBUILT AS YYYY-MM PER THE            
003000*                     CONTROLLER'S REPORT FORMAT STANDARD                 
003100*================================================================*        
003200 IDENTIFICATION DIVISION.                                                 
003300 PROGRAM-ID.  FINRPTS.                                                    
003400 AUTHOR.  R. H. GUNDERSON.                                                
003500 INSTALLATION.  CENTRAL FINANCE SYSTEMS.                                  
003600 DATE-WRITTEN.  01/17/89.                                                 
003700 DATE-COMPILED.                                                           
003800 SECURITY.  COMPANY CONFIDENTIAL -- FINANCE DIVISION USE ONLY.            
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT CONTROL-FILE        ASSIGN TO "FINCTL.DAT"                    
004800                                 ORGANIZATION LINE SEQUENTIAL             
004900                                 FILE STATUS IS CTL-STATUS.               
005000     SELECT INVOICE-FILE        ASSIGN TO "INVOICE.DAT"                   
005100                                 ORGANIZATION LINE SEQUENTIAL             
005200                                 FILE STATUS IS INV-STATUS.               
005300     SELECT EXPENSE-FILE        ASSIGN TO "EXPENSE.DAT"                   
005400                                 ORGANIZATION LINE SEQUENTIAL             
005500                                 FILE STATUS IS EXP-STATUS.               
005600     SELECT TRANSACTION-FILE    ASSIGN TO "TRANSACT.DAT"                  
005700                                 ORGANIZATION LINE SEQUENTIAL             
005800                                 FILE STATUS IS TRN-STATUS.               
005900     SELECT BUDGET-FILE         ASSIGN TO "BUDGET.DAT"                    
006000                                 ORGANIZATION LINE SEQUENTIAL             
006100                                 FILE STATUS IS BGT-STATUS.               
006200     SELECT SUMMARY-RPT         ASSIGN TO "SUMMARY.RPT"                   
006300                                 ORGANIZATION LINE SEQUENTIAL             
006400                                 FILE STATUS IS SUM-STATUS.               
006500     SELECT PANDL-RPT           ASSIGN TO "PANDL.RPT"                     
006600                                 ORGANIZATION LINE SEQUENTIAL             
006700                                 FILE STATUS IS PNL-STATUS.               
006800     SELECT REVENUE-RPT         ASSIGN TO "REVENUE.RPT"                   
006900                                 ORGANIZATION LINE SEQUENTIAL             
007000                                 FILE STATUS IS REV-STATUS.               
007100     SELECT EXPRPT-RPT          ASSIGN TO "EXPRPT.RPT"                    
007200                                 ORGANIZATION LINE SEQUENTIAL             
007300                                 FILE STATUS IS EXR-STATUS.               
007400     SELECT PROJECT-RPT         ASSIGN TO "PROJECT.RPT"                   
007500                                 ORGANIZATION LINE SEQUENTIAL             
007600                                 FILE STATUS IS PRJ-STATUS.               
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000 FD  CONTROL-FILE                                                         
008100     LABEL RECORDS ARE STANDARD.                                          
008200     COPY "CTLCARD.cpy".                                                  
008300                                                                          
008400 FD  INVOICE-FILE                                                         
008500     LABEL RECORDS ARE STANDARD.                                          
008600     COPY "INVOICE.cpy".                                                  
008700                                                                          
008800 FD  EXPENSE-FILE                                                         
008900     LABEL RECORDS ARE STANDARD.                                          
009000     COPY "EXPENSE.cpy".                                                  
009100                                                                          
009200 FD  TRANSACTION-FILE                                                     
009300     LABEL RECORDS ARE STANDARD.                                          
009400     COPY "TRANS.cpy".                                                    
009500                                                                          
009600 FD  BUDGET-FILE                                                          
009700     LABEL RECORDS ARE STANDARD.                                          
009800     COPY "BUDGET.cpy".                                                   
009900                                                                          
010000 FD  SUMMARY-RPT                                                          
010100     LABEL RECORDS ARE STANDARD.                                          
010200 01  SUMMARY-LINE                   PIC X(132).                           
010300                                                                          
010400 FD  PANDL-RPT                                                            
010500     LABEL RECORDS ARE STANDARD.                                          
010600 01  PANDL-LINE                     PIC X(132).                           
010700                                                                          
010800 FD  REVENUE-RPT                                                          
010900     LABEL RECORDS ARE STANDARD.                                          
011000 01  REVENUE-LINE                   PIC X(132).                           
011100                                                                          
011200 FD  EXPRPT-RPT                                                           
011300     LABEL RECORDS ARE STANDARD.                                          
011400 01  EXPRPT-LINE                    PIC X(132).                           
011500                                                                          
011600 FD  PROJECT-RPT                                                          
011700     LABEL RECORDS ARE STANDARD.                                          
011800 01  PROJECT-LINE                   PIC X(132).                           
011900                                                                          
012000 WORKING-STORAGE SECTION.                                                 
012100*----------------------------------------------------------------*        
012200*  FILE STATUS AND END-OF-FILE SWITCHES                                   
012300*----------------------------------------------------------------*        
012400 01  CTL-STATUS                     PIC XX  VALUE '00'.                   
012500 01  INV-STATUS                     PIC XX  VALUE '00'.                   
012600 01  EXP-STATUS                     PIC XX  VALUE '00'.                   
012700 01  TRN-STATUS                     PIC XX  VALUE '00'.                   
012800 01  BGT-STATUS                     PIC XX  VALUE '00'.                   
012900 01  SUM-STATUS                     PIC XX  VALUE '00'.                   
013000 01  PNL-STATUS                     PIC XX  VALUE '00'.                   
013100 01  REV-STATUS                     PIC XX  VALUE '00'.                   
013200 01  EXR-STATUS                     PIC XX  VALUE '00'.                   
013300 01  PRJ-STATUS                     PIC XX  VALUE '00'.                   
013400                                                                          
013500 01  INV-EOF-SW                     PIC X   VALUE 'N'.                    
013600     88  INV-END                        VALUE 'Y'.                        
013700 01  EXP-EOF-SW                     PIC X   VALUE 'N'.                    
013800     88  EXP-END                        VALUE 'Y'.                        
013900 01  TRN-EOF-SW                     PIC X   VALUE 'N'.                    
014000     88  TRN-END                        VALUE 'Y'.                        
014100 01  BGT-EOF-SW                     PIC X   VALUE 'N'.                    
014200     88  BGT-END                        VALUE 'Y'.                        
014300                                                                          
014400*----------------------------------------------------------------*        
014500*  CONTROL CARD VALUES, HELD AFTER THE CONTROL FILE IS CLOSED             
014600*----------------------------------------------------------------*        
014700 01  WS-FROM-DATE                   PIC 9(8) VALUE ZERO.                  
014800 01  WS-TO-DATE                     PIC 9(8) VALUE ZERO.                  
014900 01  WS-PROJECT-ID                  PIC X(12) VALUE SPACES.               
015000 01  WS-RUN-PROJECT-SW              PIC X    VALUE 'N'.                   
015100     88  WS-RUN-PROJECT-REPORT          VALUE 'Y'.                        
015200                                                                          
015300*----------------------------------------------------------------*        
015400*  ACCUMULATORS -- FINANCIAL SUMMARY AND PROFIT AND LOSS                  
015500*----------------------------------------------------------------*        
015600 01  WS-TOTAL-INCOME                PIC S9(11)V99 VALUE ZERO.             
015700 01  WS-TOTAL-EXPENSES              PIC S9(11)V99 VALUE ZERO.             
015800 01  WS-NET-PROFIT                  PIC S9(11)V99 VALUE ZERO.             
015900 01  WS-PENDING-COUNT               PIC 9(7) COMP VALUE ZERO.             
016000 01  WS-OVERDUE-COUNT               PIC 9(7) COMP VALUE ZERO.             
016100                                                                          
016200*----------------------------------------------------------------*        
016300*  GENERIC KEYED ACCUMULATOR TABLE -- REUSED FOR EVERY "BY                
016400*  CATEGORY" / "BY CLIENT" / "BY PROJECT" / "BY EMPLOYEE" BREAK           
016500*  IN THE RUN.  CLEARED BEFORE EACH NEW BREAKDOWN IS BUILT.               
016600*----------------------------------------------------------------*        
016700 01  WS-KEY-TABLE.                                                        
016800     05  WS-KEY-COUNT                PIC 9(5) COMP VALUE ZERO.            
016900     05  WS-KEY-ENTRY OCCURS 300 TIMES                                    
017000                         INDEXED BY WS-KEY-NDX.                           
017100         10  WS-KEY-VALUE            PIC X(20).                           
017200         10  WS-KEY-AMOUNT           PIC S9(11)V99.                       
017300 01  WS-KEY-TABLE-R REDEFINES WS-KEY-TABLE.                               
017400     05  FILLER                      PIC X(7).                            
017500     05  WS-KEY-ENTRY-BYTES OCCURS 300 TIMES PIC X(33).                   
017600                                                                          
017700 01  WS-SEARCH-KEY                  PIC X(20) VALUE SPACES.               
017800 01  WS-SEARCH-AMOUNT               PIC S9(11)V99 VALUE ZERO.             
017900 01  WS-SUB                         PIC 9(5) COMP VALUE ZERO.             
018000 01  WS-BREAK-TOTAL                 PIC S9(11)V99 VALUE ZERO.             
018100                                                                          
018200*----------------------------------------------------------------*        
018300*  THE REVENUE "BY CLIENT" AND "BY PROJECT" BREAKS, AND THE               
018400*  EXPENSE "BY CATEGORY" AND "BY EMPLOYEE" BREAKS, CANNOT SHARE           
018500*  ONE COPY OF THE GENERIC KEY TABLE ABOVE -- EACH PAIR COMES             
018600*  OUT OF THE SAME READ OF ITS MASTER FILE, SO A SECOND AND               
018700*  THIRD TABLE OF THE SAME SHAPE ARE KEPT FOR PROJECT AND                 
018800*  EMPLOYEE AMOUNTS.                                                      
018900*----------------------------------------------------------------*        
019000 01  WS-PROJECT-TABLE.                                                    
019100     05  WS-PROJ-COUNT               PIC 9(5) COMP VALUE ZERO.            
019200     05  WS-PROJ-ENTRY OCCURS 300 TIMES                                   
019300                         INDEXED BY WS-PROJ-NDX.                          
019400         10  WS-PROJ-VALUE            PIC X(20).                          
019500         10  WS-PROJ-AMOUNT           PIC S9(11)V99.                      
019600                                                                          
019700 01  WS-EMPLOYEE-TABLE.                                                   
019800     05  WS-EMP-COUNT                PIC 9(5) COMP VALUE ZERO.            
019900     05  WS-EMP-ENTRY OCCURS 300 TIMES                                    
020000                         INDEXED BY WS-EMP-NDX.                           
020100         10  WS-EMP-VALUE             PIC X(20).                          
020200         10  WS-EMP-AMOUNT            PIC S9(11)V99.                      
020300                                                                          
020400*----------------------------------------------------------------*        
020500*  MONTH-BREAK TABLE -- KEPT IN ASCENDING ORDER BY INSERTION,             
020600*  SINCE THE RUN DOES NOT USE A SORT STEP FOR THIS.                       
020700*----------------------------------------------------------------*        
020800 01  WS-MONTH-TABLE.                                                      
020900     05  WS-MONTH-COUNT              PIC 9(5) COMP VALUE ZERO.            
021000     05  WS-MONTH-ENTRY OCCURS 60 TIMES                                   
021100                         INDEXED BY WS-MONTH-NDX.                         
021200         10  WS-MONTH-KEY             PIC 9(6).                           
021300         10  WS-MONTH-AMOUNT          PIC S9(11)V99.                      
021400 01  WS-MONTH-TABLE-R REDEFINES WS-MONTH-TABLE.                           
021500     05  FILLER                      PIC X(7).                            
021600     05  WS-MONTH-ENTRY-BYTES OCCURS 60 TIMES PIC X(13).                  
021700                                                                          
021800 01  WS-SEARCH-MONTH-KEY             PIC 9(6) VALUE ZERO.                 
021900 01  WS-MONTH-SUB                    PIC 9(5) COMP VALUE ZERO.            
022000 01  WS-MONTH-INS-SUB                PIC 9(5) COMP VALUE ZERO.            
022100                                                                          
022200*----------------------------------------------------------------*        
022300*  THE MONTH KEY IS STORED PIC 9(6) YYYYMM FOR COMPARE/INSERT             
022400*  SPEED.  FOR PRINTING, SPLIT IT BACK OUT AND REBUILD IT WITH            
022500*  THE DASH THE REPORT FORMAT CALLS FOR -- WS-MONTH-KEY ITSELF            
022600*  NEVER CARRIES PUNCTUATION.                                             
022700*----------------------------------------------------------------*        
022800 01  WS-MONTH-KEY-WORK               PIC 9(6) VALUE ZERO.                 
022900 01  WS-MONTH-KEY-WORK-R REDEFINES WS-MONTH-KEY-WORK.                     
023000     05  WS-MONTH-KEY-YYYY            PIC 9(4).                           
023100     05  WS-MONTH-KEY-MM              PIC 9(2).                           
023200 01  WS-MONTH-PRINT-TEXT.                                                 
023300     05  WS-MONTH-PRINT-YYYY          PIC 9(4).                           
023400     05  FILLER                       PIC X(1)  VALUE '-'.                
023500     05  WS-MONTH-PRINT-MM            PIC 9(2).                           
023600                                                                          
023700*----------------------------------------------------------------*        
023800*  PROJECT FINANCE REPORT WORK AREAS                                      
023900*----------------------------------------------------------------*        
024000 01  WS-PROJ-REVENUE                PIC S9(11)V99 VALUE ZERO.             
024100 01  WS-PROJ-EXPENSES               PIC S9(11)V99 VALUE ZERO.             
024200 01  WS-PROJ-PROFIT                 PIC S9(11)V99 VALUE ZERO.             
024300 01  WS-BUDGET-AMOUNT                PIC S9(11)V99 VALUE ZERO.            
024400 01  WS-BUDGET-REMAINING             PIC S9(11)V99 VALUE ZERO.            
024500 01  WS-BUDGET-NAME                  PIC X(30) VALUE SPACES.              
024600 01  WS-BUDGET-HIGH-SEQ               PIC 9(8) VALUE ZERO.                
024700 01  WS-BUDGET-FOUND-SW               PIC X   VALUE 'N'.                  
024800     88  WS-BUDGET-FOUND                  VALUE 'Y'.                      
024900                                                                          
025000*----------------------------------------------------------------*        
025100*  PRINT-LINE LAYOUTS -- COMMON HEADING, PLUS ONE DETAIL LINE             
025200*  SHAPE PER REPORT SECTION, IN THE OLD DIRECTORY-LISTING STYLE.          
025300*----------------------------------------------------------------*        
025400 01  RPT-HEADING-LINE.                                                    
025500     05  FILLER                      PIC X(10) VALUE SPACES.              
025600     05  RPT-HEAD-TITLE              PIC X(40) VALUE SPACES.              
025700     05  FILLER                      PIC X(10) VALUE SPACES.              
025800     05  FILLER                      PIC X(8)  VALUE 'PERIOD '.           
025900     05  RPT-HEAD-FROM               PIC 9(8).                            
026000     05  FILLER                      PIC X(3)  VALUE ' - '.               
026100     05  RPT-HEAD-TO                 PIC 9(8).                            
026200     05  FILLER                      PIC X(45) VALUE SPACES.              
026300                                                                          
026400 01  RPT-LABEL-LINE.                                                      
026500     05  RPT-LABEL-TEXT               PIC X(30) VALUE SPACES.             
026600     05  FILLER                       PIC X(5)  VALUE SPACES.             
026700     05  RPT-LABEL-AMOUNT             PIC -(10)9.99.                      
026800     05  FILLER                       PIC X(82) VALUE SPACES.             
026900                                                                          
027000 01  RPT-SECTION-LINE.                                                    
027100     05  RPT-SECTION-TEXT             PIC X(30) VALUE SPACES.             
027200     05  FILLER                       PIC X(102) VALUE SPACES.            
027300                                                                          
027400 01  RPT-BREAK-LINE.                                                      
027500     05  RPT-BREAK-KEY                PIC X(20) VALUE SPACES.             
027600     05  FILLER                       PIC X(5)  VALUE SPACES.             
027700     05  RPT-BREAK-AMOUNT             PIC -(10)9.99.                      
027800     05  FILLER                       PIC X(72) VALUE SPACES.             
027900                                                                          
028000 01  RPT-MONTH-LINE.                                                      
028100     05  RPT-MONTH-TEXT               PIC X(7)  VALUE SPACES.             
028200     05  FILLER                       PIC X(18) VALUE SPACES.             
028300     05  RPT-MONTH-AMOUNT             PIC -(10)9.99.                      
028400     05  FILLER                       PIC X(72) VALUE SPACES.             
028500                                                                          
028600 01  PROJ-HEADER-LINE.                                                    
028700     05  FILLER                 PIC X(12) VALUE 'PROJECT    '.            
028800     05  PROJ-HEAD-ID                 PIC X(12) VALUE SPACES.             
028900     05  FILLER                       PIC X(2)  VALUE SPACES.             
029000     05  PROJ-HEAD-NAME               PIC X(30) VALUE SPACES.             
029100     05  FILLER                       PIC X(76) VALUE SPACES.             
029200                                                                          
029300 01  PROJ-INVOICE-DETAIL.                                                 
029400     05  PID-NUMBER                   PIC X(10) VALUE SPACES.             
029500     05  FILLER                       PIC X(3)  VALUE SPACES.             
029600     05  PID-ISSUE-DATE               PIC 9(8).                           
029700     05  FILLER                       PIC X(3)  VALUE SPACES.             
029800     05  PID-STATUS                   PIC X(10) VALUE SPACES.             
029900     05  FILLER                       PIC X(3)  VALUE SPACES.             
030000     05  PID-TOTAL                    PIC -(10)9.99.                      
030100     05  FILLER                       PIC X(72) VALUE SPACES.             
030200                                                                          
030300 01  PROJ-EXPENSE-DETAIL.                                                 
030400     05  PED-DATE                     PIC 9(8).                           
030500     05  FILLER                       PIC X(3)  VALUE SPACES.             
030600     05  PED-CATEGORY                 PIC X(20) VALUE SPACES.             
030700     05  FILLER                       PIC X(3)  VALUE SPACES.             
030800     05  PED-STATUS                   PIC X(10) VALUE SPACES.             
030900     05  FILLER                       PIC X(3)  VALUE SPACES.             
031000     05  PED-AMOUNT                   PIC -(10)9.99.                      
031100     05  FILLER                       PIC X(68) VALUE SPACES.             
031200                                                                          
031300 PROCEDURE DIVISION.                                                      
031400*================================================================*        
031500 0000-MAIN-CONTROL.                                                       
031600     PERFORM 0100-READ-CONTROL-CARD THRU 0100-EXIT.                       
031700                                                                          
031800     OPEN OUTPUT SUMMARY-RPT                                              
031900                 PANDL-RPT                                                
032000                 REVENUE-RPT                                              
032100                 EXPRPT-RPT.                                              
032200                                                                          
032300     PERFORM 1000-FINANCIAL-SUMMARY THRU 1000-EXIT.                       
032400     PERFORM 2000-PROFIT-AND-LOSS   THRU 2000-EXIT.                       
032500     PERFORM 3000-REVENUE-REPORT    THRU 3000-EXIT.                       
032600     PERFORM 4000-EXPENSE-REPORT    THRU 4000-EXIT.                       
032700                                                                          
032800     CLOSE SUMMARY-RPT                                                    
032900           PANDL-RPT                                                      
033000           REVENUE-RPT                                                    
033100           EXPRPT-RPT.                                                    
033200                                                                          
033300     IF WS-RUN-PROJECT-REPORT                                             
033400         OPEN OUTPUT PROJECT-RPT                                          
033500         PERFORM 5000-PROJECT-FINANCE-REPORT THRU 5000-EXIT               
033600         CLOSE PROJECT-RPT.                                               
033700                                                                          
033800     STOP RUN.                                                            
033900                                                                          
034000*----------------------------------------------------------------*        
034100*  0100  READ THE SINGLE CONTROL CARD -- FROM-DATE, TO-DATE AND           
034200*  AN OPTIONAL PROJECT-ID.  A BLANK PROJECT-ID SKIPS SECTION              
034300*  5000 ENTIRELY.                                                         
034400*----------------------------------------------------------------*        
034500 0100-READ-CONTROL-CARD.                                                  
034600     OPEN INPUT CONTROL-FILE.                                             
034700     READ CONTROL-FILE                                                    
034800         AT END                                                           
034900             DISPLAY 'FINRPTS -- NO CONTROL CARD PRESENT'                 
035000             CLOSE CONTROL-FILE                                           
035100             STOP RUN.                                                    
035200     MOVE CTL-FROM-DATE   TO WS-FROM-DATE.                                
035300     MOVE CTL-TO-DATE     TO WS-TO-DATE.                                  
035400     MOVE CTL-PROJECT-ID  TO WS-PROJECT-ID.                               
035500     CLOSE CONTROL-FILE.                                                  
035600     IF WS-PROJECT-ID NOT = SPACES                                        
035700         SET WS-RUN-PROJECT-REPORT TO TRUE.                               
035800 0100-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100*----------------------------------------------------------------*        
036200*  1000  FINANCIAL SUMMARY -- INCOME, EXPENSES, NET PROFIT,               
036300*  PENDING AND OVERDUE RECEIVABLE COUNTS (WHICH IGNORE THE                
036400*  FROM-DATE).                                                            
036500*----------------------------------------------------------------*        
036600 1000-FINANCIAL-SUMMARY.                                                  
036700     MOVE ZERO TO WS-TOTAL-INCOME WS-TOTAL-EXPENSES                       
036800                  WS-NET-PROFIT.                                          
036900     MOVE ZERO TO WS-PENDING-COUNT WS-OVERDUE-COUNT.                      
037000     MOVE 'N' TO INV-EOF-SW.                                              
037100     OPEN INPUT INVOICE-FILE.                                             
037200     PERFORM 1010-READ-INVOICE THRU 1010-EXIT.                            
037300     PERFORM 1020-SUMMARIZE-ONE-INVOICE                                   
037400         THRU 1020-EXIT                                                   
037500         UNTIL INV-END.                                                   
037600     CLOSE INVOICE-FILE.                                                  
037700                                                                          
037800     MOVE 'N' TO EXP-EOF-SW.                                              
037900     OPEN INPUT EXPENSE-FILE.                                             
038000     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
038100     PERFORM 1040-SUMMARIZE-ONE-EXPENSE                                   
038200         THRU 1040-EXIT                                                   
038300         UNTIL EXP-END.                                                   
038400     CLOSE EXPENSE-FILE.                                                  
038500                                                                          
038600     COMPUTE WS-NET-PROFIT =                                              
038700         WS-TOTAL-INCOME - WS-TOTAL-EXPENSES.                             
038800                                                                          
038900     MOVE SPACES TO SUMMARY-LINE.                                         
039000     MOVE SPACES TO RPT-HEADING-LINE.                                     
039100     MOVE 'FINANCIAL SUMMARY' TO RPT-HEAD-TITLE.                          
039200     MOVE WS-FROM-DATE TO RPT-HEAD-FROM.                                  
039300     MOVE WS-TO-DATE   TO RPT-HEAD-TO.                                    
039400     WRITE SUMMARY-LINE FROM RPT-HEADING-LINE                             
039500         AFTER ADVANCING PAGE.                                            
039600                                                                          
039700     MOVE SPACES TO RPT-LABEL-LINE.                                       
039800     MOVE 'TOTAL INCOME' TO RPT-LABEL-TEXT.                               
039900     MOVE WS-TOTAL-INCOME TO RPT-LABEL-AMOUNT.                            
040000     WRITE SUMMARY-LINE FROM RPT-LABEL-LINE                               
040100         AFTER ADVANCING 2 LINES.                                         
040200                                                                          
040300     MOVE SPACES TO RPT-LABEL-LINE.                                       
040400     MOVE 'TOTAL EXPENSES' TO RPT-LABEL-TEXT.                             
040500     MOVE WS-TOTAL-EXPENSES TO RPT-LABEL-AMOUNT.                          
040600     WRITE SUMMARY-LINE FROM RPT-LABEL-LINE                               
040700         AFTER ADVANCING 1 LINE.                                          
040800                                                                          
040900     MOVE SPACES TO RPT-LABEL-LINE.                                       
041000     MOVE 'NET PROFIT' TO RPT-LABEL-TEXT.                                 
041100     MOVE WS-NET-PROFIT TO RPT-LABEL-AMOUNT.                              
041200     WRITE SUMMARY-LINE FROM RPT-LABEL-LINE                               
041300         AFTER ADVANCING 1 LINE.                                          
041400                                                                          
041500     MOVE SPACES TO RPT-LABEL-LINE.                                       
041600     MOVE 'PENDING INVOICES' TO RPT-LABEL-TEXT.                           
041700     MOVE WS-PENDING-COUNT TO RPT-LABEL-AMOUNT.                           
041800     WRITE SUMMARY-LINE FROM RPT-LABEL-LINE                               
041900         AFTER ADVANCING 1 LINE.                                          
042000                                                                          
042100     MOVE SPACES TO RPT-LABEL-LINE.                                       
042200     MOVE 'OVERDUE INVOICES' TO RPT-LABEL-TEXT.                           
042300     MOVE WS-OVERDUE-COUNT TO RPT-LABEL-AMOUNT.                           
042400     WRITE SUMMARY-LINE FROM RPT-LABEL-LINE                               
042500         AFTER ADVANCING 1 LINE.                                          
042600 1000-EXIT.                                                               
042700     EXIT.                                                                
042800                                                                          
042900 1010-READ-INVOICE.                                                       
043000     READ INVOICE-FILE                                                    
043100         AT END                                                           
043200             MOVE 'Y' TO INV-EOF-SW.                                      
043300 1010-EXIT.                                                               
043400     EXIT.                                                                
043500                                                                          
043600 1020-SUMMARIZE-ONE-INVOICE.                                              
043700     IF INV-STATUS-PAID                                                   
043800         AND INV-ISSUE-DATE >= WS-FROM-DATE                               
043900         AND INV-ISSUE-DATE <= WS-TO-DATE                                 
044000             ADD INV-TOTAL-AMOUNT TO WS-TOTAL-INCOME.                     
044100     IF INV-STATUS-PENDING                                                
044200         AND INV-ISSUE-DATE <= WS-TO-DATE                                 
044300             ADD 1 TO WS-PENDING-COUNT.                                   
044400     IF INV-STATUS-OVERDUE                                                
044500         AND INV-ISSUE-DATE <= WS-TO-DATE                                 
044600             ADD 1 TO WS-OVERDUE-COUNT.                                   
044700     PERFORM 1010-READ-INVOICE THRU 1010-EXIT.                            
044800 1020-EXIT.                                                               
044900     EXIT.                                                                
045000                                                                          
045100 1030-READ-EXPENSE.                                                       
045200     READ EXPENSE-FILE                                                    
045300         AT END                                                           
045400             MOVE 'Y' TO EXP-EOF-SW.                                      
045500 1030-EXIT.                                                               
045600     EXIT.                                                                
045700                                                                          
045800 1040-SUMMARIZE-ONE-EXPENSE.                                              
045900     IF EXP-STATUS-APPROVED                                               
046000         AND EXP-DATE >= WS-FROM-DATE                                     
046100         AND EXP-DATE <= WS-TO-DATE                                       
046200             ADD EXP-AMOUNT TO WS-TOTAL-EXPENSES.                         
046300     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
046400 1040-EXIT.                                                               
046500     EXIT.                                                                
046600                                                                          
046700*----------------------------------------------------------------*        
046800*  2000  PROFIT AND LOSS -- INCOME BY CATEGORY (FROM THE                  
046900*  TRANSACTION FILE, TYPE INCOME), EXPENSES BY CATEGORY (FROM             
047000*  THE EXPENSE FILE, STATUS APPROVED), NET PROFIT.                        
047100*----------------------------------------------------------------*        
047200 2000-PROFIT-AND-LOSS.                                                    
047300     MOVE SPACES TO PANDL-LINE.                                           
047400     MOVE SPACES TO RPT-HEADING-LINE.                                     
047500     MOVE 'PROFIT AND LOSS STATEMENT' TO RPT-HEAD-TITLE.                  
047600     MOVE WS-FROM-DATE TO RPT-HEAD-FROM.                                  
047700     MOVE WS-TO-DATE   TO RPT-HEAD-TO.                                    
047800     WRITE PANDL-LINE FROM RPT-HEADING-LINE                               
047900         AFTER ADVANCING PAGE.                                            
048000                                                                          
048100     MOVE SPACES TO RPT-SECTION-LINE.                                     
048200     MOVE 'INCOME' TO RPT-SECTION-TEXT.                                   
048300     WRITE PANDL-LINE FROM RPT-SECTION-LINE                               
048400         AFTER ADVANCING 2 LINES.                                         
048500                                                                          
048600     PERFORM 9150-CLEAR-KEY-TABLE THRU 9150-EXIT.                         
048700     MOVE 'N' TO TRN-EOF-SW.                                              
048800     OPEN INPUT TRANSACTION-FILE.                                         
048900     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.                        
049000     PERFORM 2020-ACCUMULATE-ONE-INCOME-TRN                               
049100         THRU 2020-EXIT                                                   
049200         UNTIL TRN-END.                                                   
049300     CLOSE TRANSACTION-FILE.                                              
049400     PERFORM 2090-PRINT-KEY-BREAKS THRU 2090-EXIT.                        
049500     MOVE WS-BREAK-TOTAL TO WS-TOTAL-INCOME.                              
049600                                                                          
049700     MOVE SPACES TO RPT-LABEL-LINE.                                       
049800     MOVE 'TOTAL INCOME' TO RPT-LABEL-TEXT.                               
049900     MOVE WS-TOTAL-INCOME TO RPT-LABEL-AMOUNT.                            
050000     WRITE PANDL-LINE FROM RPT-LABEL-LINE                                 
050100         AFTER ADVANCING 1 LINE.                                          
050200                                                                          
050300     MOVE SPACES TO RPT-SECTION-LINE.                                     
050400     MOVE 'EXPENSES' TO RPT-SECTION-TEXT.                                 
050500     WRITE PANDL-LINE FROM RPT-SECTION-LINE                               
050600         AFTER ADVANCING 2 LINES.                                         
050700                                                                          
050800     PERFORM 9150-CLEAR-KEY-TABLE THRU 9150-EXIT.                         
050900     MOVE 'N' TO EXP-EOF-SW.                                              
051000     OPEN INPUT EXPENSE-FILE.                                             
051100     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
051200     PERFORM 2040-ACCUMULATE-ONE-EXPENSE-CAT                              
051300         THRU 2040-EXIT                                                   
051400         UNTIL EXP-END.                                                   
051500     CLOSE EXPENSE-FILE.                                                  
051600     PERFORM 2090-PRINT-KEY-BREAKS THRU 2090-EXIT.                        
051700     MOVE WS-BREAK-TOTAL TO WS-TOTAL-EXPENSES.                            
051800                                                                          
051900     MOVE SPACES TO RPT-LABEL-LINE.                                       
052000     MOVE 'TOTAL EXPENSES' TO RPT-LABEL-TEXT.                             
052100     MOVE WS-TOTAL-EXPENSES TO RPT-LABEL-AMOUNT.                          
052200     WRITE PANDL-LINE FROM RPT-LABEL-LINE                                 
052300         AFTER ADVANCING 1 LINE.                                          
052400                                                                          
052500     COMPUTE WS-NET-PROFIT =                                              
052600         WS-TOTAL-INCOME - WS-TOTAL-EXPENSES.                             
052700     MOVE SPACES TO RPT-LABEL-LINE.                                       
052800     MOVE 'NET PROFIT' TO RPT-LABEL-TEXT.                                 
052900     MOVE WS-NET-PROFIT TO RPT-LABEL-AMOUNT.                              
053000     WRITE PANDL-LINE FROM RPT-LABEL-LINE                                 
053100         AFTER ADVANCING 2 LINES.                                         
053200 2000-EXIT.                                                               
053300     EXIT.                                                                
053400                                                                          
053500 2010-READ-TRANSACTION.                                                   
053600     READ TRANSACTION-FILE                                                
053700         AT END                                                           
053800             MOVE 'Y' TO TRN-EOF-SW.                                      
053900 2010-EXIT.                                                               
054000     EXIT.                                                                
054100                                                                          
054200 2020-ACCUMULATE-ONE-INCOME-TRN.                                          
054300     IF TRN-TYPE-INCOME                                                   
054400         AND TRN-DATE >= WS-FROM-DATE                                     
054500         AND TRN-DATE <= WS-TO-DATE                                       
054600             MOVE TRN-CATEGORY TO WS-SEARCH-KEY                           
054700             MOVE TRN-AMOUNT   TO WS-SEARCH-AMOUNT                        
054800             PERFORM 9100-FIND-OR-ADD-KEY THRU 9100-EXIT.                 
054900     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.                        
055000 2020-EXIT.                                                               
055100     EXIT.                                                                
055200                                                                          
055300 2040-ACCUMULATE-ONE-EXPENSE-CAT.                                         
055400     IF EXP-STATUS-APPROVED                                               
055500         AND EXP-DATE >= WS-FROM-DATE                                     
055600         AND EXP-DATE <= WS-TO-DATE                                       
055700             MOVE EXP-CATEGORY TO WS-SEARCH-KEY                           
055800             MOVE EXP-AMOUNT   TO WS-SEARCH-AMOUNT                        
055900             PERFORM 9100-FIND-OR-ADD-KEY THRU 9100-EXIT.                 
056000     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
056100 2040-EXIT.                                                               
056200     EXIT.                                                                
056300                                                                          
056400*----------------------------------------------------------------*        
056500*  2090  PRINT EVERY ENTRY CURRENTLY IN THE KEY TABLE AS A                
056600*  "BY CATEGORY" BREAK LINE AND LEAVE THE GRAND TOTAL IN                  
056700*  WS-BREAK-TOTAL FOR THE CALLER TO PICK UP.                              
056800*----------------------------------------------------------------*        
056900 2090-PRINT-KEY-BREAKS.                                                   
057000     MOVE ZERO TO WS-BREAK-TOTAL.                                         
057100     PERFORM 2095-PRINT-ONE-KEY-BREAK                                     
057200         THRU 2095-EXIT                                                   
057300         VARYING WS-SUB FROM 1 BY 1                                       
057400         UNTIL WS-SUB > WS-KEY-COUNT.                                     
057500 2090-EXIT.                                                               
057600     EXIT.                                                                
057700                                                                          
057800 2095-PRINT-ONE-KEY-BREAK.                                                
057900     MOVE SPACES TO RPT-BREAK-LINE.                                       
058000     MOVE WS-KEY-VALUE (WS-SUB)  TO RPT-BREAK-KEY.                        
058100     MOVE WS-KEY-AMOUNT (WS-SUB) TO RPT-BREAK-AMOUNT.                     
058200     WRITE PANDL-LINE FROM RPT-BREAK-LINE                                 
058300         AFTER ADVANCING 1 LINE.                                          
058400     ADD WS-KEY-AMOUNT (WS-SUB) TO WS-BREAK-TOTAL.                        
058500 2095-EXIT.                                                               
058600     EXIT.                                                                
058700                                                                          
058800*----------------------------------------------------------------*        
058900*  3000  REVENUE REPORT -- PAID INVOICES IN PERIOD: GRAND TOTAL,          
059000*  BY CLIENT, BY PROJECT (SKIP BLANK), BY MONTH ASCENDING.                
059100*----------------------------------------------------------------*        
059200 3000-REVENUE-REPORT.                                                     
059300     MOVE SPACES TO REVENUE-LINE.                                         
059400     MOVE SPACES TO RPT-HEADING-LINE.                                     
059500     MOVE 'REVENUE REPORT' TO RPT-HEAD-TITLE.                             
059600     MOVE WS-FROM-DATE TO RPT-HEAD-FROM.                                  
059700     MOVE WS-TO-DATE   TO RPT-HEAD-TO.                                    
059800     WRITE REVENUE-LINE FROM RPT-HEADING-LINE                             
059900         AFTER ADVANCING PAGE.                                            
060000                                                                          
060100     MOVE ZERO TO WS-TOTAL-INCOME.                                        
060200     PERFORM 9150-CLEAR-KEY-TABLE THRU 9150-EXIT.                         
060300     PERFORM 9250-CLEAR-MONTH-TABLE THRU 9250-EXIT.                       
060400     MOVE 'N' TO INV-EOF-SW.                                              
060500     OPEN INPUT INVOICE-FILE.                                             
060600     PERFORM 1010-READ-INVOICE THRU 1010-EXIT.                            
060700     PERFORM 3010-ACCUMULATE-ONE-PAID-INVOICE                             
060800         THRU 3010-EXIT                                                   
060900         UNTIL INV-END.                                                   
061000     CLOSE INVOICE-FILE.                                                  
061100                                                                          
061200     MOVE SPACES TO RPT-LABEL-LINE.                                       
061300     MOVE 'TOTAL REVENUE' TO RPT-LABEL-TEXT.                              
061400     MOVE WS-TOTAL-INCOME TO RPT-LABEL-AMOUNT.                            
061500     WRITE REVENUE-LINE FROM RPT-LABEL-LINE                               
061600         AFTER ADVANCING 2 LINES.                                         
061700                                                                          
061800     MOVE SPACES TO RPT-SECTION-LINE.                                     
061900     MOVE 'BY CLIENT' TO RPT-SECTION-TEXT.                                
062000     WRITE REVENUE-LINE FROM RPT-SECTION-LINE                             
062100         AFTER ADVANCING 2 LINES.                                         
062200     PERFORM 3090-PRINT-CLIENT-BREAKS THRU 3090-EXIT.                     
062300                                                                          
062400     MOVE SPACES TO RPT-SECTION-LINE.                                     
062500     MOVE 'BY PROJECT' TO RPT-SECTION-TEXT.                               
062600     WRITE REVENUE-LINE FROM RPT-SECTION-LINE                             
062700         AFTER ADVANCING 2 LINES.                                         
062800     PERFORM 3095-PRINT-PROJECT-BREAKS THRU 3095-EXIT.                    
062900                                                                          
063000     MOVE SPACES TO RPT-SECTION-LINE.                                     
063100     MOVE 'BY MONTH' TO RPT-SECTION-TEXT.                                 
063200     WRITE REVENUE-LINE FROM RPT-SECTION-LINE                             
063300         AFTER ADVANCING 2 LINES.                                         
063400     PERFORM 9290-PRINT-MONTH-BREAKS THRU 9290-EXIT.                      
063500 3000-EXIT.                                                               
063600     EXIT.                                                                
063700                                                                          
063800 3010-ACCUMULATE-ONE-PAID-INVOICE.                                        
063900     IF INV-STATUS-PAID                                                   
064000         AND INV-ISSUE-DATE >= WS-FROM-DATE                               
064100         AND INV-ISSUE-DATE <= WS-TO-DATE                                 
064200             ADD INV-TOTAL-AMOUNT TO WS-TOTAL-INCOME                      
064300             MOVE INV-CLIENT-ID  TO WS-SEARCH-KEY                         
064400             MOVE INV-TOTAL-AMOUNT TO WS-SEARCH-AMOUNT                    
064500             PERFORM 9100-FIND-OR-ADD-KEY THRU 9100-EXIT                  
064600             COMPUTE WS-SEARCH-MONTH-KEY =                                
064700                 (INV-ISSUE-YYYY * 100) + INV-ISSUE-MM                    
064800             MOVE INV-TOTAL-AMOUNT TO WS-SEARCH-AMOUNT                    
064900             PERFORM 9260-FIND-OR-ADD-MONTH THRU 9260-EXIT                
065000             IF INV-PROJECT-ID NOT = SPACES                               
065100                 MOVE INV-PROJECT-ID TO WS-SEARCH-KEY                     
065200                 MOVE INV-TOTAL-AMOUNT TO WS-SEARCH-AMOUNT                
065300                 PERFORM 9200-FIND-OR-ADD-PROJECT                         
065400                     THRU 9200-EXIT.                                      
065500     PERFORM 1010-READ-INVOICE THRU 1010-EXIT.                            
065600 3010-EXIT.                                                               
065700     EXIT.                                                                
065800                                                                          
065900 3090-PRINT-CLIENT-BREAKS.                                                
066000     PERFORM 3091-PRINT-ONE-CLIENT                                        
066100         THRU 3091-EXIT                                                   
066200         VARYING WS-SUB FROM 1 BY 1                                       
066300         UNTIL WS-SUB > WS-KEY-COUNT.                                     
066400 3090-EXIT.                                                               
066500     EXIT.                                                                
066600                                                                          
066700 3091-PRINT-ONE-CLIENT.                                                   
066800     MOVE SPACES TO RPT-BREAK-LINE.                                       
066900     MOVE WS-KEY-VALUE (WS-SUB)  TO RPT-BREAK-KEY.                        
067000     MOVE WS-KEY-AMOUNT (WS-SUB) TO RPT-BREAK-AMOUNT.                     
067100     WRITE REVENUE-LINE FROM RPT-BREAK-LINE                               
067200         AFTER ADVANCING 1 LINE.                                          
067300 3091-EXIT.                                                               
067400     EXIT.                                                                
067500                                                                          
067600 3095-PRINT-PROJECT-BREAKS.                                               
067700     PERFORM 3096-PRINT-ONE-PROJECT                                       
067800         THRU 3096-EXIT                                                   
067900         VARYING WS-SUB FROM 1 BY 1                                       
068000         UNTIL WS-SUB > WS-PROJ-COUNT.                                    
068100 3095-EXIT.                                                               
068200     EXIT.                                                                
068300                                                                          
068400 3096-PRINT-ONE-PROJECT.                                                  
068500     MOVE SPACES TO RPT-BREAK-LINE.                                       
068600     MOVE WS-PROJ-VALUE (WS-SUB)  TO RPT-BREAK-KEY.                       
068700     MOVE WS-PROJ-AMOUNT (WS-SUB) TO RPT-BREAK-AMOUNT.                    
068800     WRITE REVENUE-LINE FROM RPT-BREAK-LINE                               
068900         AFTER ADVANCING 1 LINE.                                          
069000 3096-EXIT.                                                               
069100     EXIT.                                                                
069200                                                                          
069300*----------------------------------------------------------------*        
069400*  4000  EXPENSE REPORT -- APPROVED EXPENSES IN PERIOD: GRAND             
069500*  TOTAL, BY CATEGORY, BY EMPLOYEE, BY PROJECT (SKIP BLANK), BY           
069600*  MONTH ASCENDING.                                                       
069700*----------------------------------------------------------------*        
069800 4000-EXPENSE-REPORT.                                                     
069900     MOVE SPACES TO EXPRPT-LINE.                                          
070000     MOVE SPACES TO RPT-HEADING-LINE.                                     
070100     MOVE 'EXPENSE REPORT' TO RPT-HEAD-TITLE.                             
070200     MOVE WS-FROM-DATE TO RPT-HEAD-FROM.                                  
070300     MOVE WS-TO-DATE   TO RPT-HEAD-TO.                                    
070400     WRITE EXPRPT-LINE FROM RPT-HEADING-LINE                              
070500         AFTER ADVANCING PAGE.                                            
070600                                                                          
070700     MOVE ZERO TO WS-TOTAL-EXPENSES.                                      
070800     PERFORM 9150-CLEAR-KEY-TABLE THRU 9150-EXIT.                         
070900     MOVE ZERO TO WS-PROJ-COUNT.                                          
071000     PERFORM 9250-CLEAR-MONTH-TABLE THRU 9250-EXIT.                       
071100     MOVE 'N' TO EXP-EOF-SW.                                              
071200     OPEN INPUT EXPENSE-FILE.                                             
071300     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
071400     PERFORM 4010-ACCUMULATE-ONE-APPR-EXPENSE                             
071500         THRU 4010-EXIT                                                   
071600         UNTIL EXP-END.                                                   
071700     CLOSE EXPENSE-FILE.                                                  
071800                                                                          
071900     MOVE SPACES TO RPT-LABEL-LINE.                                       
072000     MOVE 'TOTAL EXPENSES' TO RPT-LABEL-TEXT.                             
072100     MOVE WS-TOTAL-EXPENSES TO RPT-LABEL-AMOUNT.                          
072200     WRITE EXPRPT-LINE FROM RPT-LABEL-LINE                                
072300         AFTER ADVANCING 2 LINES.                                         
072400                                                                          
072500     MOVE SPACES TO RPT-SECTION-LINE.                                     
072600     MOVE 'BY CATEGORY' TO RPT-SECTION-TEXT.                              
072700     WRITE EXPRPT-LINE FROM RPT-SECTION-LINE                              
072800         AFTER ADVANCING 2 LINES.                                         
072900     PERFORM 4090-PRINT-CATEGORY-BREAKS THRU 4090-EXIT.                   
073000                                                                          
073100     MOVE SPACES TO RPT-SECTION-LINE.                                     
073200     MOVE 'BY EMPLOYEE' TO RPT-SECTION-TEXT.                              
073300     WRITE EXPRPT-LINE FROM RPT-SECTION-LINE                              
073400         AFTER ADVANCING 2 LINES.                                         
073500     PERFORM 4095-PRINT-EMPLOYEE-BREAKS THRU 4095-EXIT.                   
073600                                                                          
073700     MOVE SPACES TO RPT-SECTION-LINE.                                     
073800     MOVE 'BY PROJECT' TO RPT-SECTION-TEXT.                               
073900     WRITE EXPRPT-LINE FROM RPT-SECTION-LINE                              
074000         AFTER ADVANCING 2 LINES.                                         
074100     PERFORM 4096-PRINT-EXP-PROJECT-BREAKS THRU 4096-EXIT.                
074200                                                                          
074300     MOVE SPACES TO RPT-SECTION-LINE.                                     
074400     MOVE 'BY MONTH' TO RPT-SECTION-TEXT.                                 
074500     WRITE EXPRPT-LINE FROM RPT-SECTION-LINE                              
074600         AFTER ADVANCING 2 LINES.                                         
074700     PERFORM 9291-PRINT-EXP-MONTH-BREAKS THRU 9291-EXIT.                  
074800 4000-EXIT.                                                               
074900     EXIT.                                                                
075000                                                                          
075100 4010-ACCUMULATE-ONE-APPR-EXPENSE.                                        
075200     IF EXP-STATUS-APPROVED                                               
075300         AND EXP-DATE >= WS-FROM-DATE                                     
075400         AND EXP-DATE <= WS-TO-DATE                                       
075500             ADD EXP-AMOUNT TO WS-TOTAL-EXPENSES                          
075600             MOVE EXP-CATEGORY TO WS-SEARCH-KEY                           
075700             MOVE EXP-AMOUNT   TO WS-SEARCH-AMOUNT                        
075800             PERFORM 9100-FIND-OR-ADD-KEY THRU 9100-EXIT                  
075900             MOVE EXP-EMPLOYEE-ID TO WS-SEARCH-KEY                        
076000             MOVE EXP-AMOUNT      TO WS-SEARCH-AMOUNT                     
076100             PERFORM 9110-FIND-OR-ADD-EMPLOYEE                            
076200                 THRU 9110-EXIT                                           
076300             COMPUTE WS-SEARCH-MONTH-KEY =                                
076400                 (EXP-YYYY * 100) + EXP-MM                                
076500             MOVE EXP-AMOUNT TO WS-SEARCH-AMOUNT                          
076600             PERFORM 9260-FIND-OR-ADD-MONTH THRU 9260-EXIT                
076700             IF EXP-PROJECT-ID NOT = SPACES                               
076800                 MOVE EXP-PROJECT-ID TO WS-SEARCH-KEY                     
076900                 MOVE EXP-AMOUNT     TO WS-SEARCH-AMOUNT                  
077000                 PERFORM 9200-FIND-OR-ADD-PROJECT                         
077100                     THRU 9200-EXIT.                                      
077200     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
077300 4010-EXIT.                                                               
077400     EXIT.                                                                
077500                                                                          
077600 4090-PRINT-CATEGORY-BREAKS.                                              
077700     PERFORM 4091-PRINT-ONE-CATEGORY                                      
077800         THRU 4091-EXIT                                                   
077900         VARYING WS-SUB FROM 1 BY 1                                       
078000         UNTIL WS-SUB > WS-KEY-COUNT.                                     
078100 4090-EXIT.                                                               
078200     EXIT.                                                                
078300                                                                          
078400 4091-PRINT-ONE-CATEGORY.                                                 
078500     MOVE SPACES TO RPT-BREAK-LINE.                                       
078600     MOVE WS-KEY-VALUE (WS-SUB)  TO RPT-BREAK-KEY.                        
078700     MOVE WS-KEY-AMOUNT (WS-SUB) TO RPT-BREAK-AMOUNT.                     
078800     WRITE EXPRPT-LINE FROM RPT-BREAK-LINE                                
078900         AFTER ADVANCING 1 LINE.                                          
079000 4091-EXIT.                                                               
079100     EXIT.                                                                
079200                                                                          
079300 4095-PRINT-EMPLOYEE-BREAKS.                                              
079400     PERFORM 4097-PRINT-ONE-EMPLOYEE                                      
079500         THRU 4097-EXIT                                                   
079600         VARYING WS-SUB FROM 1 BY 1                                       
079700         UNTIL WS-SUB > WS-EMP-COUNT.                                     
079800 4095-EXIT.                                                               
079900     EXIT.                                                                
080000                                                                          
080100 4097-PRINT-ONE-EMPLOYEE.                                                 
080200     MOVE SPACES TO RPT-BREAK-LINE.                                       
080300     MOVE WS-EMP-VALUE (WS-SUB)  TO RPT-BREAK-KEY.                        
080400     MOVE WS-EMP-AMOUNT (WS-SUB) TO RPT-BREAK-AMOUNT.                     
080500     WRITE EXPRPT-LINE FROM RPT-BREAK-LINE                                
080600         AFTER ADVANCING 1 LINE.                                          
080700 4097-EXIT.                                                               
080800     EXIT.                                                                
080900                                                                          
081000 4096-PRINT-EXP-PROJECT-BREAKS.                                           
081100     PERFORM 4098-PRINT-ONE-EXP-PROJECT                                   
081200         THRU 4098-EXIT                                                   
081300         VARYING WS-SUB FROM 1 BY 1                                       
081400         UNTIL WS-SUB > WS-PROJ-COUNT.                                    
081500 4096-EXIT.                                                               
081600     EXIT.                                                                
081700                                                                          
081800 4098-PRINT-ONE-EXP-PROJECT.                                              
081900     MOVE SPACES TO RPT-BREAK-LINE.                                       
082000     MOVE WS-PROJ-VALUE (WS-SUB)  TO RPT-BREAK-KEY.                       
082100     MOVE WS-PROJ-AMOUNT (WS-SUB) TO RPT-BREAK-AMOUNT.                    
082200     WRITE EXPRPT-LINE FROM RPT-BREAK-LINE                                
082300         AFTER ADVANCING 1 LINE.                                          
082400 4098-EXIT.                                                               
082500     EXIT.                                                                
082600                                                                          
082700*----------------------------------------------------------------*        
082800*  5000  PROJECT FINANCE REPORT -- REVENUE, EXPENSES, PROFIT,             
082900*  BUDGET UTILIZATION, AND A DETAIL LISTING FOR THE PROJECT               
083000*  NAMED ON THE CONTROL CARD.  RUNS ONLY WHEN A PROJECT-ID WAS            
083100*  SUPPLIED.                                                              
083200*----------------------------------------------------------------*        
083300 5000-PROJECT-FINANCE-REPORT.                                             
083400     MOVE SPACES TO PROJECT-LINE.                                         
083500     MOVE SPACES TO RPT-HEADING-LINE.                                     
083600     MOVE 'PROJECT FINANCE REPORT' TO RPT-HEAD-TITLE.                     
083700     MOVE WS-FROM-DATE TO RPT-HEAD-FROM.                                  
083800     MOVE WS-TO-DATE   TO RPT-HEAD-TO.                                    
083900     WRITE PROJECT-LINE FROM RPT-HEADING-LINE                             
084000         AFTER ADVANCING PAGE.                                            
084100                                                                          
084200     PERFORM 5300-SELECT-BUDGET THRU 5300-EXIT.                           
084300     PERFORM 5100-ACCUMULATE-PROJECT-TOTALS THRU 5100-EXIT.               
084400                                                                          
084500     COMPUTE WS-PROJ-PROFIT =                                             
084600         WS-PROJ-REVENUE - WS-PROJ-EXPENSES.                              
084700     IF WS-BUDGET-FOUND                                                   
084800         COMPUTE WS-BUDGET-REMAINING =                                    
084900             WS-BUDGET-AMOUNT - WS-PROJ-EXPENSES                          
085000     ELSE                                                                 
085100         MOVE ZERO TO WS-BUDGET-AMOUNT WS-BUDGET-REMAINING.               
085200                                                                          
085300     MOVE SPACES TO PROJ-HEADER-LINE.                                     
085400     MOVE WS-PROJECT-ID TO PROJ-HEAD-ID.                                  
085500     IF WS-BUDGET-FOUND                                                   
085600         MOVE WS-BUDGET-NAME TO PROJ-HEAD-NAME                            
085700     ELSE                                                                 
085800         MOVE WS-PROJECT-ID TO PROJ-HEAD-NAME.                            
085900     WRITE PROJECT-LINE FROM PROJ-HEADER-LINE                             
086000         AFTER ADVANCING 2 LINES.                                         
086100                                                                          
086200     MOVE SPACES TO RPT-LABEL-LINE.                                       
086300     MOVE 'PROJECT REVENUE' TO RPT-LABEL-TEXT.                            
086400     MOVE WS-PROJ-REVENUE TO RPT-LABEL-AMOUNT.                            
086500     WRITE PROJECT-LINE FROM RPT-LABEL-LINE                               
086600         AFTER ADVANCING 1 LINE.                                          
086700                                                                          
086800     MOVE SPACES TO RPT-LABEL-LINE.                                       
086900     MOVE 'PROJECT EXPENSES' TO RPT-LABEL-TEXT.                           
087000     MOVE WS-PROJ-EXPENSES TO RPT-LABEL-AMOUNT.                           
087100     WRITE PROJECT-LINE FROM RPT-LABEL-LINE                               
087200         AFTER ADVANCING 1 LINE.                                          
087300                                                                          
087400     MOVE SPACES TO RPT-LABEL-LINE.                                       
087500     MOVE 'PROJECT PROFIT' TO RPT-LABEL-TEXT.                             
087600     MOVE WS-PROJ-PROFIT TO RPT-LABEL-AMOUNT.                             
087700     WRITE PROJECT-LINE FROM RPT-LABEL-LINE                               
087800         AFTER ADVANCING 1 LINE.                                          
087900                                                                          
088000     MOVE SPACES TO RPT-LABEL-LINE.                                       
088100     MOVE 'BUDGET AMOUNT' TO RPT-LABEL-TEXT.                              
088200     MOVE WS-BUDGET-AMOUNT TO RPT-LABEL-AMOUNT.                           
088300     WRITE PROJECT-LINE FROM RPT-LABEL-LINE                               
088400         AFTER ADVANCING 1 LINE.                                          
088500                                                                          
088600     MOVE SPACES TO RPT-LABEL-LINE.                                       
088700     MOVE 'BUDGET REMAINING' TO RPT-LABEL-TEXT.                           
088800     MOVE WS-BUDGET-REMAINING TO RPT-LABEL-AMOUNT.                        
088900     WRITE PROJECT-LINE FROM RPT-LABEL-LINE                               
089000         AFTER ADVANCING 1 LINE.                                          
089100                                                                          
089200     MOVE SPACES TO RPT-SECTION-LINE.                                     
089300     MOVE 'INVOICE DETAIL' TO RPT-SECTION-TEXT.                           
089400     WRITE PROJECT-LINE FROM RPT-SECTION-LINE                             
089500         AFTER ADVANCING 2 LINES.                                         
089600     PERFORM 5400-LIST-PROJECT-INVOICES THRU 5400-EXIT.                   
089700                                                                          
089800     MOVE SPACES TO RPT-SECTION-LINE.                                     
089900     MOVE 'EXPENSE DETAIL' TO RPT-SECTION-TEXT.                           
090000     WRITE PROJECT-LINE FROM RPT-SECTION-LINE                             
090100         AFTER ADVANCING 2 LINES.                                         
090200     PERFORM 5500-LIST-PROJECT-EXPENSES THRU 5500-EXIT.                   
090300 5000-EXIT.                                                               
090400     EXIT.                                                                
090500                                                                          
090600*----------------------------------------------------------------*        
090700*  5100  REVENUE = PAID INVOICE TOTALS FOR THE PROJECT IN                 
090800*  PERIOD; EXPENSES = APPROVED EXPENSE AMOUNTS FOR THE PROJECT            
090900*  IN PERIOD.                                                             
091000*----------------------------------------------------------------*        
091100 5100-ACCUMULATE-PROJECT-TOTALS.                                          
091200     MOVE ZERO TO WS-PROJ-REVENUE WS-PROJ-EXPENSES.                       
091300     MOVE 'N' TO INV-EOF-SW.                                              
091400     OPEN INPUT INVOICE-FILE.                                             
091500     PERFORM 1010-READ-INVOICE THRU 1010-EXIT.                            
091600     PERFORM 5110-ADD-ONE-PROJECT-INVOICE                                 
091700         THRU 5110-EXIT                                                   
091800         UNTIL INV-END.                                                   
091900     CLOSE INVOICE-FILE.                                                  
092000                                                                          
092100     MOVE 'N' TO EXP-EOF-SW.                                              
092200     OPEN INPUT EXPENSE-FILE.                                             
092300     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
092400     PERFORM 5120-ADD-ONE-PROJECT-EXPENSE                                 
092500         THRU 5120-EXIT                                                   
092600         UNTIL EXP-END.                                                   
092700     CLOSE EXPENSE-FILE.                                                  
092800 5100-EXIT.                                                               
092900     EXIT.                                                                
093000                                                                          
093100 5110-ADD-ONE-PROJECT-INVOICE.                                            
093200     IF INV-PROJECT-ID = WS-PROJECT-ID                                    
093300         AND INV-STATUS-PAID                                              
093400         AND INV-ISSUE-DATE >= WS-FROM-DATE                               
093500         AND INV-ISSUE-DATE <= WS-TO-DATE                                 
093600             ADD INV-TOTAL-AMOUNT TO WS-PROJ-REVENUE.                     
093700     PERFORM 1010-READ-INVOICE THRU 1010-EXIT.                            
093800 5110-EXIT.                                                               
093900     EXIT.                                                                
094000                                                                          
094100 5120-ADD-ONE-PROJECT-EXPENSE.                                            
094200     IF EXP-PROJECT-ID = WS-PROJECT-ID                                    
094300         AND EXP-STATUS-APPROVED                                          
094400         AND EXP-DATE >= WS-FROM-DATE                                     
094500         AND EXP-DATE <= WS-TO-DATE                                       
094600             ADD EXP-AMOUNT TO WS-PROJ-EXPENSES.                          
094700     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
094800 5120-EXIT.                                                               
094900     EXIT.                                                                
095000                                                                          
095100*----------------------------------------------------------------*        
095200*  5300  SELECT THE BUDGET FOR THIS PROJECT -- ONLY BUDGETS               
095300*  WHOSE [START,END] OVERLAPS THE PERIOD QUALIFY; OF THOSE, THE           
095400*  ONE WITH THE HIGHEST CREATED-SEQ WINS (020114 AUDIT FIX --             
095500*  SEE CHANGE LOG).                                                       
095600*----------------------------------------------------------------*        
095700 5300-SELECT-BUDGET.                                                      
095800     MOVE 'N' TO WS-BUDGET-FOUND-SW.                                      
095900     MOVE ZERO TO WS-BUDGET-HIGH-SEQ.                                     
096000     MOVE 'N' TO BGT-EOF-SW.                                              
096100     OPEN INPUT BUDGET-FILE.                                              
096200     PERFORM 5310-READ-BUDGET THRU 5310-EXIT.                             
096300     PERFORM 5320-TEST-ONE-BUDGET                                         
096400         THRU 5320-EXIT                                                   
096500         UNTIL BGT-END.                                                   
096600     CLOSE BUDGET-FILE.                                                   
096700 5300-EXIT.                                                               
096800     EXIT.                                                                
096900                                                                          
097000 5310-READ-BUDGET.                                                        
097100     READ BUDGET-FILE                                                     
097200         AT END                                                           
097300             MOVE 'Y' TO BGT-EOF-SW.                                      
097400 5310-EXIT.                                                               
097500     EXIT.                                                                
097600                                                                          
097700 5320-TEST-ONE-BUDGET.                                                    
097800     IF BGT-PROJECT-ID = WS-PROJECT-ID                                    
097900         AND BGT-START-DATE <= WS-TO-DATE                                 
098000         AND BGT-END-DATE >= WS-FROM-DATE                                 
098100         AND BGT-CREATED-SEQ > WS-BUDGET-HIGH-SEQ                         
098200             SET WS-BUDGET-FOUND TO TRUE                                  
098300             MOVE BGT-CREATED-SEQ TO WS-BUDGET-HIGH-SEQ                   
098400             MOVE BGT-AMOUNT      TO WS-BUDGET-AMOUNT                     
098500             MOVE BGT-NAME        TO WS-BUDGET-NAME.                      
098600     PERFORM 5310-READ-BUDGET THRU 5310-EXIT.                             
098700 5320-EXIT.                                                               
098800     EXIT.                                                                
098900                                                                          
099000*----------------------------------------------------------------*        
099100*  5400/5500  DETAIL LISTINGS -- EVERY INVOICE AND EVERY EXPENSE          
099200*  OF THE PROJECT IN PERIOD, ANY STATUS.                                  
099300*----------------------------------------------------------------*        
099400 5400-LIST-PROJECT-INVOICES.                                              
099500     MOVE 'N' TO INV-EOF-SW.                                              
099600     OPEN INPUT INVOICE-FILE.                                             
099700     PERFORM 1010-READ-INVOICE THRU 1010-EXIT.                            
099800     PERFORM 5410-LIST-ONE-INVOICE                                        
099900         THRU 5410-EXIT                                                   
100000         UNTIL INV-END.                                                   
100100     CLOSE INVOICE-FILE.                                                  
100200 5400-EXIT.                                                               
100300     EXIT.                                                                
100400                                                                          
100500 5410-LIST-ONE-INVOICE.                                                   
100600     IF INV-PROJECT-ID = WS-PROJECT-ID                                    
100700         AND INV-ISSUE-DATE >= WS-FROM-DATE                               
100800         AND INV-ISSUE-DATE <= WS-TO-DATE                                 
100900             MOVE SPACES TO PROJ-INVOICE-DETAIL                           
101000             MOVE INV-NUMBER      TO PID-NUMBER                           
101100             MOVE INV-ISSUE-DATE  TO PID-ISSUE-DATE                       
101200             MOVE INV-STATUS      TO PID-STATUS                           
101300             MOVE INV-TOTAL-AMOUNT TO PID-TOTAL                           
101400             WRITE PROJECT-LINE FROM PROJ-INVOICE-DETAIL                  
101500                 AFTER ADVANCING 1 LINE.                                  
101600     PERFORM 1010-READ-INVOICE THRU 1010-EXIT.                            
101700 5410-EXIT.                                                               
101800     EXIT.                                                                
101900                                                                          
102000 5500-LIST-PROJECT-EXPENSES.                                              
102100     MOVE 'N' TO EXP-EOF-SW.                                              
102200     OPEN INPUT EXPENSE-FILE.                                             
102300     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
102400     PERFORM 5510-LIST-ONE-EXPENSE                                        
102500         THRU 5510-EXIT                                                   
102600         UNTIL EXP-END.                                                   
102700     CLOSE EXPENSE-FILE.                                                  
102800 5500-EXIT.                                                               
102900     EXIT.                                                                
103000                                                                          
103100 5510-LIST-ONE-EXPENSE.                                                   
103200     IF EXP-PROJECT-ID = WS-PROJECT-ID                                    
103300         AND EXP-DATE >= WS-FROM-DATE                                     
103400         AND EXP-DATE <= WS-TO-DATE                                       
103500             MOVE SPACES TO PROJ-EXPENSE-DETAIL                           
103600             MOVE EXP-DATE     TO PED-DATE                                
103700             MOVE EXP-CATEGORY TO PED-CATEGORY                            
103800             MOVE EXP-STATUS   TO PED-STATUS                              
103900             MOVE EXP-AMOUNT   TO PED-AMOUNT                              
104000             WRITE PROJECT-LINE FROM PROJ-EXPENSE-DETAIL                  
104100                 AFTER ADVANCING 1 LINE.                                  
104200     PERFORM 1030-READ-EXPENSE THRU 1030-EXIT.                            
104300 5510-EXIT.                                                               
104400     EXIT.                                                                
104500                                                                          
104600*----------------------------------------------------------------*        
104700*  9100  GENERIC KEY-TABLE LOOKUP/INSERT -- USED FOR EVERY                
104800*  "BY CATEGORY" / "BY CLIENT" BREAKDOWN.  A STRAIGHT LINEAR              
104900*  SEARCH IS ALL THE TABLE SIZES IN THIS RUN CALL FOR.                    
105000*----------------------------------------------------------------*        
105100 9100-FIND-OR-ADD-KEY.                                                    
105200     SET WS-KEY-NDX TO 1.                                                 
105300     SEARCH WS-KEY-ENTRY                                                  
105400         AT END                                                           
105500             ADD 1 TO WS-KEY-COUNT                                        
105600             SET WS-KEY-NDX TO WS-KEY-COUNT                               
105700             MOVE WS-SEARCH-KEY TO WS-KEY-VALUE (WS-KEY-NDX)              
105800             MOVE ZERO TO WS-KEY-AMOUNT (WS-KEY-NDX)                      
105900         WHEN WS-KEY-VALUE (WS-KEY-NDX) = WS-SEARCH-KEY                   
106000             CONTINUE.                                                    
106100     ADD WS-SEARCH-AMOUNT TO WS-KEY-AMOUNT (WS-KEY-NDX).                  
106200 9100-EXIT.                                                               
106300     EXIT.                                                                
106400                                                                          
106500 9150-CLEAR-KEY-TABLE.                                                    
106600     MOVE ZERO TO WS-KEY-COUNT.                                           
106700 9150-EXIT.                                                               
106800     EXIT.                                                                
106900                                                                          
107000*----------------------------------------------------------------*        
107100*  9110  EMPLOYEE TABLE LOOKUP/INSERT -- SAME SHAPE AS 9100,              
107200*  KEPT SEPARATE SINCE THE EXPENSE REPORT NEEDS CATEGORY AND              
107300*  EMPLOYEE BREAKS OUT OF THE SAME PASS.                                  
107400*----------------------------------------------------------------*        
107500 9110-FIND-OR-ADD-EMPLOYEE.                                               
107600     SET WS-EMP-NDX TO 1.                                                 
107700     SEARCH WS-EMP-ENTRY                                                  
107800         AT END                                                           
107900             ADD 1 TO WS-EMP-COUNT                                        
108000             SET WS-EMP-NDX TO WS-EMP-COUNT                               
108100             MOVE WS-SEARCH-KEY TO WS-EMP-VALUE (WS-EMP-NDX)              
108200             MOVE ZERO TO WS-EMP-AMOUNT (WS-EMP-NDX)                      
108300         WHEN WS-EMP-VALUE (WS-EMP-NDX) = WS-SEARCH-KEY                   
108400             CONTINUE.                                                    
108500     ADD WS-SEARCH-AMOUNT TO WS-EMP-AMOUNT (WS-EMP-NDX).                  
108600 9110-EXIT.                                                               
108700     EXIT.                                                                
108800                                                                          
108900*----------------------------------------------------------------*        
109000*  9200  PROJECT TABLE LOOKUP/INSERT, SHARED BY REVENUE AND               
109100*  EXPENSE PROJECT BREAKS (ONE AT A TIME -- THE TABLE IS                  
109200*  CLEARED BETWEEN SECTION 3000 AND SECTION 4000).                        
109300*----------------------------------------------------------------*        
109400 9200-FIND-OR-ADD-PROJECT.                                                
109500     SET WS-PROJ-NDX TO 1.                                                
109600     SEARCH WS-PROJ-ENTRY                                                 
109700         AT END                                                           
109800             ADD 1 TO WS-PROJ-COUNT                                       
109900             SET WS-PROJ-NDX TO WS-PROJ-COUNT                             
110000             MOVE WS-SEARCH-KEY TO WS-PROJ-VALUE (WS-PROJ-NDX)            
110100             MOVE ZERO TO WS-PROJ-AMOUNT (WS-PROJ-NDX)                    
110200         WHEN WS-PROJ-VALUE (WS-PROJ-NDX) = WS-SEARCH-KEY                 
110300             CONTINUE.                                                    
110400     ADD WS-SEARCH-AMOUNT TO WS-PROJ-AMOUNT (WS-PROJ-NDX).                
110500 9200-EXIT.                                                               
110600     EXIT.                                                                
110700                                                                          
110800 9250-CLEAR-MONTH-TABLE.                                                  
110900     MOVE ZERO TO WS-MONTH-COUNT.                                         
111000 9250-EXIT.                                                               
111100     EXIT.                                                                
111200                                                                          
111300*----------------------------------------------------------------*        
111400*  9260  MONTH-BREAK LOOKUP/INSERT -- THE TABLE IS KEPT IN                
111500*  ASCENDING KEY ORDER AS ENTRIES GO IN, SINCE THE REPORT MUST            
111600*  PRINT THE MONTHS IN CALENDAR ORDER AND THIS RUN HAS NO SORT            
111700*  STEP TO DO IT AT PRINT TIME.                                           
111800*----------------------------------------------------------------*        
111900 9260-FIND-OR-ADD-MONTH.                                                  
112000     SET WS-MONTH-NDX TO 1.                                               
112100     SEARCH WS-MONTH-ENTRY                                                
112200         AT END                                                           
112300             PERFORM 9270-INSERT-MONTH-IN-ORDER                           
112400                 THRU 9270-EXIT                                           
112500         WHEN WS-MONTH-KEY (WS-MONTH-NDX) = WS-SEARCH-MONTH-KEY           
112600             ADD WS-SEARCH-AMOUNT                                         
112700                 TO WS-MONTH-AMOUNT (WS-MONTH-NDX).                       
112800 9260-EXIT.                                                               
112900     EXIT.                                                                
113000                                                                          
113100 9270-INSERT-MONTH-IN-ORDER.                                              
113200     MOVE WS-MONTH-COUNT TO WS-MONTH-INS-SUB.                             
113300     PERFORM 9275-SHIFT-ONE-MONTH-UP                                      
113400         THRU 9275-EXIT                                                   
113500         UNTIL WS-MONTH-INS-SUB = ZERO                                    
113600         OR WS-MONTH-KEY (WS-MONTH-INS-SUB)                               
113700             < WS-SEARCH-MONTH-KEY.                                       
113800     ADD 1 TO WS-MONTH-COUNT.                                             
113900     MOVE WS-SEARCH-MONTH-KEY                                             
114000         TO WS-MONTH-KEY (WS-MONTH-INS-SUB + 1).                          
114100     MOVE WS-SEARCH-AMOUNT                                                
114200         TO WS-MONTH-AMOUNT (WS-MONTH-INS-SUB + 1).                       
114300 9270-EXIT.                                                               
114400     EXIT.                                                                
114500                                                                          
114600 9275-SHIFT-ONE-MONTH-UP.                                                 
114700     MOVE WS-MONTH-KEY (WS-MONTH-INS-SUB)                                 
114800         TO WS-MONTH-KEY (WS-MONTH-INS-SUB + 1).                          
114900     MOVE WS-MONTH-AMOUNT (WS-MONTH-INS-SUB)                              
115000         TO WS-MONTH-AMOUNT (WS-MONTH-INS-SUB + 1).                       
115100     SUBTRACT 1 FROM WS-MONTH-INS-SUB.                                    
115200 9275-EXIT.                                                               
115300     EXIT.                                                                
115400                                                                          
115500 9290-PRINT-MONTH-BREAKS.                                                 
115600     PERFORM 9295-PRINT-ONE-REV-MONTH                                     
115700         THRU 9295-EXIT                                                   
115800         VARYING WS-MONTH-SUB FROM 1 BY 1                                 
115900         UNTIL WS-MONTH-SUB > WS-MONTH-COUNT.                             
116000 9290-EXIT.                                                               
116100     EXIT.                                                                
116200                                                                          
116300 9295-PRINT-ONE-REV-MONTH.                                                
116400     MOVE SPACES TO RPT-MONTH-LINE.                                       
116500     MOVE WS-MONTH-KEY (WS-MONTH-SUB) TO WS-MONTH-KEY-WORK.               
116600     MOVE WS-MONTH-KEY-YYYY TO WS-MONTH-PRINT-YYYY.                       
116700     MOVE WS-MONTH-KEY-MM   TO WS-MONTH-PRINT-MM.                         
116800     MOVE WS-MONTH-PRINT-TEXT TO RPT-MONTH-TEXT.                          
116900     MOVE WS-MONTH-AMOUNT (WS-MONTH-SUB) TO RPT-MONTH-AMOUNT.             
117000     WRITE REVENUE-LINE FROM RPT-MONTH-LINE                               
117100         AFTER ADVANCING 1 LINE.                                          
117200 9295-EXIT.                                                               
117300     EXIT.                                                                
117400                                                                          
117500 9291-PRINT-EXP-MONTH-BREAKS.                                             
117600     PERFORM 9296-PRINT-ONE-EXP-MONTH                                     
117700         THRU 9296-EXIT                                                   
117800         VARYING WS-MONTH-SUB FROM 1 BY 1                                 
117900         UNTIL WS-MONTH-SUB > WS-MONTH-COUNT.                             
118000 9291-EXIT.                                                               
118100     EXIT.                                                                
118200                                                                          
118300 9296-PRINT-ONE-EXP-MONTH.                                                
118400     MOVE SPACES TO RPT-MONTH-LINE.                                       
118500     MOVE WS-MONTH-KEY (WS-MONTH-SUB) TO WS-MONTH-KEY-WORK.               
118600     MOVE WS-MONTH-KEY-YYYY TO WS-MONTH-PRINT-YYYY.                       
118700     MOVE WS-MONTH-KEY-MM   TO WS-MONTH-PRINT-MM.                         
118800     MOVE WS-MONTH-PRINT-TEXT TO RPT-MONTH-TEXT.                          
118900     MOVE WS-MONTH-AMOUNT (WS-MONTH-SUB) TO RPT-MONTH-AMOUNT.             
119000     WRITE EXPRPT-LINE FROM RPT-MONTH-LINE                                
119100         AFTER ADVANCING 1 LINE.                                          
119200 9296-EXIT.                                                               
119300     EXIT.                                                                
