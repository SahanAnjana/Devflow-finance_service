000100*================================================================*        
000200*  EXPAPPR                                                                
000300*  EXPENSE LIFE-CYCLE -- CREATES A NEW EXPENSE CLAIM (STATUS              
000400*  PENDING) OR STAMPS AN EXISTING CLAIM APPROVED/REJECTED WITH            
000500*  THE APPROVER ID AND DATE.  ONE REQUEST CARD PER RUN, SAME              
000600*  OLD-MASTER/NEW-MASTER TECHNIQUE AS INVPOST.                            
000700*----------------------------------------------------------------*        
000800*  CHANGE LOG                                                             
000900*  880715  RHG  0002  ORIGINAL PROGRAM -- CREATE AND APPROVE              
001000*  891002  TLK  0038  ADDED REJECT REQUEST TYPE                           
001100*  950227  WBH  0103  DEFAULT EXP-CURRENCY TO USD WHEN THE                
001200*                     REQUEST CARD LEAVES IT BLANK                        
001300*  980926  DWP  0134  Y2K -- VERIFIED EXP-DATE/EXP-APPROVED-DATE          
001400*                     FULL 8-DIGIT, NO CODE CHANGE NEEDED                 
001500*  020114  JBC  0165  AUDIT FINDING -- CONFIRMED REQ-TYPE 'C'/            
001600*                     'A'/'R' LITERALS MATCH THE 88-LEVELS,               
001700*                     NO CODE CHANGE NEEDED                               
001800*  030512  JBC  0172  CLEARED EXP-APPROVED-BY/EXP-APPROVED-DATE           
001900*                     ON A NEW CREATE SO A REUSED EXPENSE ID              
002000*                     NEVER SHOWS A STALE APPROVER STAMP                  
002100*================================================================*        
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.  EXPAPPR.                                                    
002400 AUTHOR.  R. H. GUNDERSON.                                                
002500 INSTALLATION.  CENTRAL FINANCE SYSTEMS.                                  
002600 DATE-WRITTEN.  07/15/88.                                                 
002700 DATE-COMPILED.                                                           
002800 SECURITY.  COMPANY CONFIDENTIAL -- FINANCE DIVISION USE ONLY.            
002900                                                                          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400                                                                          
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT EXPENSE-FILE         ASSIGN TO "EXPENSE.DAT"                  
003800                                 ORGANIZATION LINE SEQUENTIAL             
003900                                 FILE STATUS IS OLD-MSTR-STATUS.          
004000     SELECT EXPENSE-NEW-FILE     ASSIGN TO "EXPENSE.NEW"                  
004100                                 ORGANIZATION LINE SEQUENTIAL             
004200                                 FILE STATUS IS NEW-MSTR-STATUS.          
004300     SELECT REQUEST-FILE         ASSIGN TO "EXPREQ.DAT"                   
004400                                 ORGANIZATION LINE SEQUENTIAL             
004500                                 FILE STATUS IS REQUEST-STATUS.           
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  EXPENSE-FILE                                                         
005000     LABEL RECORDS ARE STANDARD.                                          
005100     COPY "EXPENSE.cpy".                                                  
005200                                                                          
005300 FD  EXPENSE-NEW-FILE                                                     
005400     LABEL RECORDS ARE STANDARD.                                          
005500 01  NEW-MSTR-RECORD                PIC X(200).                           
005600                                                                          
005700 FD  REQUEST-FILE                                                         
005800     LABEL RECORDS ARE STANDARD.                                          
005900 01  REQUEST-RECORD.                                                      
006000     05  REQ-TYPE                   PIC X.                                
006100         88  REQ-IS-CREATE              VALUE 'C'.                        
006200         88  REQ-IS-APPROVE             VALUE 'A'.                        
006300         88  REQ-IS-REJECT              VALUE 'R'.                        
006400     05  REQ-EXPENSE-ID              PIC X(12).                           
006500     05  REQ-EMPLOYEE-ID             PIC X(12).                           
006600     05  REQ-CATEGORY                PIC X(20).                           
006700     05  REQ-AMOUNT                  PIC S9(11)V99.                       
006800     05  REQ-AMOUNT-R REDEFINES REQ-AMOUNT                                
006900                                     PIC X(13).                           
007000     05  REQ-CURRENCY                PIC X(3).                            
007100     05  REQ-DATE                    PIC 9(8).                            
007200     05  REQ-DATE-R REDEFINES REQ-DATE.                                   
007300         10  REQ-YYYY                 PIC 9(4).                           
007400         10  REQ-MM                   PIC 9(2).                           
007500         10  REQ-DD                   PIC 9(2).                           
007600     05  REQ-PROJECT-ID              PIC X(12).                           
007700     05  REQ-DEPT-ID                 PIC X(12).                           
007800     05  REQ-APPROVER-ID             PIC X(12).                           
007900     05  REQ-APPROVER-DATE           PIC 9(8).                            
008000     05  REQ-DESCRIPTION             PIC X(40).                           
008100     05  FILLER                      PIC X(10).                           
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400 01  OLD-MSTR-STATUS                PIC XX  VALUE '00'.                   
008500     88  OLD-MSTR-IO-OK                 VALUE '00' THRU '09'.             
008600 01  NEW-MSTR-STATUS                PIC XX  VALUE '00'.                   
008700     88  NEW-MSTR-IO-OK                 VALUE '00' THRU '09'.             
008800 01  REQUEST-STATUS                 PIC XX  VALUE '00'.                   
008900     88  REQUEST-IO-OK                  VALUE '00' THRU '09'.             
009000                                                                          
009100 01  OLD-MSTR-EOF-SW                PIC X   VALUE 'N'.                    
009200     88  OLD-MSTR-END                   VALUE 'Y'.                        
009300 01  MATCH-FOUND-SW                 PIC X   VALUE 'N'.                    
009400     88  MATCH-FOUND                    VALUE 'Y'.                        
009500                                                                          
009600 01  W00-DEFAULT-CURRENCY           PIC X(3) VALUE 'USD'.                 
009700 01  W00-RECORD-COUNT               PIC 9(7) COMP VALUE ZERO.             
009800 01  W00-MATCH-COUNT                PIC 9(7) COMP VALUE ZERO.             
009900                                                                          
010000 PROCEDURE DIVISION.                                                      
010100 0000-MAIN-CONTROL.                                                       
010200     OPEN INPUT  REQUEST-FILE.                                            
010300     READ REQUEST-FILE                                                    
010400         AT END                                                           
010500             DISPLAY 'EXPAPPR -- NO REQUEST CARD PRESENT'                 
010600             GO TO 0000-EXIT.                                             
010700                                                                          
010800     OPEN INPUT  EXPENSE-FILE.                                            
010900     OPEN OUTPUT EXPENSE-NEW-FILE.                                        
011000                                                                          
011100     PERFORM 0610-READ-OLD-MASTER                                         
011200         THRU 0610-EXIT.                                                  
011300     PERFORM 0620-PROCESS-ONE-MASTER-RECORD                               
011400         THRU 0620-EXIT                                                   
011500         UNTIL OLD-MSTR-END.                                              
011600                                                                          
011700     IF REQ-IS-CREATE                                                     
011800         PERFORM 0700-POST-NEW-EXPENSE                                    
011900             THRU 0700-EXIT.                                              
012000                                                                          
012100     CLOSE REQUEST-FILE                                                   
012200           EXPENSE-FILE                                                   
012300           EXPENSE-NEW-FILE.                                              
012400                                                                          
012500 0000-EXIT.                                                               
012600     STOP RUN.                                                            
012700                                                                          
012800 0610-READ-OLD-MASTER.                                                    
012900     READ EXPENSE-FILE                                                    
013000         AT END                                                           
013100             MOVE 'Y' TO OLD-MSTR-EOF-SW.                                 
013200 0610-EXIT.                                                               
013300     EXIT.                                                                
013400                                                                          
013500*----------------------------------------------------------------*        
013600*  COPY THE OLD MASTER THROUGH, STAMPING APPROVER/DATE ON THE             
013700*  MATCHING RECORD WHEN THE REQUEST IS AN APPROVE OR REJECT.              
013800*----------------------------------------------------------------*        
013900 0620-PROCESS-ONE-MASTER-RECORD.                                          
014000     ADD 1 TO W00-RECORD-COUNT.                                           
014100     IF (REQ-IS-APPROVE OR REQ-IS-REJECT)                                 
014200         AND EXP-ID = REQ-EXPENSE-ID                                      
014300         SET MATCH-FOUND TO TRUE                                          
014400         ADD 1 TO W00-MATCH-COUNT                                         
014500         IF REQ-IS-APPROVE                                                
014600             PERFORM 0800-APPROVE-EXPENSE THRU 0800-EXIT                  
014700         ELSE                                                             
014800             PERFORM 0820-REJECT-EXPENSE THRU 0820-EXIT.                  
014900     MOVE EXPENSE-RECORD TO NEW-MSTR-RECORD.                              
015000     WRITE NEW-MSTR-RECORD.                                               
015100     PERFORM 0610-READ-OLD-MASTER THRU 0610-EXIT.                         
015200 0620-EXIT.                                                               
015300     EXIT.                                                                
015400                                                                          
015500 0800-APPROVE-EXPENSE.                                                    
015600     SET EXP-STATUS-APPROVED TO TRUE.                                     
015700     MOVE REQ-APPROVER-ID   TO EXP-APPROVED-BY.                           
015800     MOVE REQ-APPROVER-DATE TO EXP-APPROVED-DATE.                         
015900 0800-EXIT.                                                               
016000     EXIT.                                                                
016100                                                                          
016200 0820-REJECT-EXPENSE.                                                     
016300     SET EXP-STATUS-REJECTED TO TRUE.                                     
016400     MOVE REQ-APPROVER-ID   TO EXP-APPROVED-BY.                           
016500     MOVE REQ-APPROVER-DATE TO EXP-APPROVED-DATE.                         
016600 0820-EXIT.                                                               
016700     EXIT.                                                                
016800                                                                          
016900*----------------------------------------------------------------*        
017000*  CREATE A NEW EXPENSE CLAIM, STATUS PENDING.  CURRENCY                  
017100*  DEFAULTS TO USD WHEN THE REQUEST CARD LEAVES IT BLANK.                 
017200*----------------------------------------------------------------*        
017300 0700-POST-NEW-EXPENSE.                                                   
017400     MOVE REQ-EXPENSE-ID    TO EXP-ID.                                    
017500     MOVE REQ-EMPLOYEE-ID   TO EXP-EMPLOYEE-ID.                           
017600     MOVE REQ-CATEGORY      TO EXP-CATEGORY.                              
017700     MOVE REQ-AMOUNT        TO EXP-AMOUNT.                                
017800     IF REQ-CURRENCY = SPACES                                             
017900         MOVE W00-DEFAULT-CURRENCY TO EXP-CURRENCY                        
018000     ELSE                                                                 
018100         MOVE REQ-CURRENCY TO EXP-CURRENCY.                               
018200     MOVE REQ-DATE          TO EXP-DATE.                                  
018300     MOVE REQ-PROJECT-ID    TO EXP-PROJECT-ID.                            
018400     MOVE REQ-DEPT-ID       TO EXP-DEPT-ID.                               
018500     SET EXP-STATUS-PENDING TO TRUE.                                      
018600     MOVE SPACES            TO EXP-APPROVED-BY.                           
018700     MOVE ZERO              TO EXP-APPROVED-DATE.                         
018800     MOVE REQ-DESCRIPTION   TO EXP-DESCRIPTION.                           
018900     MOVE EXPENSE-RECORD    TO NEW-MSTR-RECORD.                           
019000     WRITE NEW-MSTR-RECORD.                                               
019100 0700-EXIT.                                                               
019200     EXIT.                                                                
