000100*================================================================*        
000200*  TRNPOST                                                                
000300*  TRANSACTION POSTING -- WRITES A LEDGER TRANSACTION AND CALLS           
000400*  BALADJ TO ADJUST THE OWNING ACCOUNT'S BALANCE.  REWORKED FROM          
000500*  THE OLD BILLING-MASTER UPDATE RUN: ONE TRANSACTION CARD PER            
000600*  ACCOUNT MASTER RECORD, MATCHED ON ACCOUNT ID AS THE MASTER             
000700*  PASSES FROM OLD TO NEW.                                                
000800*----------------------------------------------------------------*        
000900*  CHANGE LOG                                                             
001000*  880822  RHG  0003  ORIGINAL PROGRAM, ADAPTED FROM THE DAILY            
001100*                     BILLING-MASTER UPDATE RUN                           
001200*  911009  TLK  0069  ADDED TRN-INVOICE-ID/TRN-EXPENSE-ID CROSS-          
001300*                     REFERENCE CARRY-THROUGH                             
001400*  941122  DWP  0097  SPLIT BALANCE MATH OUT TO BALADJ SO                 
001500*                     ACCTADJ COULD SHARE IT FOR MANUAL POSTINGS          
001600*  980926  DWP  0135  Y2K -- VERIFIED TRN-DATE FULL 8-DIGIT,              
001700*                     NO CODE CHANGE NEEDED                               
001800*  020114  JBC  0166  AUDIT FINDING -- CONFIRMED THE TRANSACTION          
001900*                     LEDGER ENTRY IS WRITTEN BEFORE THE MASTER           
002000*                     PASS, SO A FAILED BALANCE POST STILL                
002100*                     LEAVES AN AUDIT TRAIL OF THE REQUEST                
002200*  030512  JBC  0173  ADDED AN ACCOUNT-NOT-FOUND CONSOLE                  
002300*                     MESSAGE, CARRYING THE INVOICE/EXPENSE               
002400*                     CROSS-REFERENCE SO OPERATORS CAN TRACE              
002500*                     A MISPOSTED CARD FASTER                             
002600*================================================================*        
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.  TRNPOST.                                                    
002900 AUTHOR.  R. H. GUNDERSON.                                                
003000 INSTALLATION.  CENTRAL FINANCE SYSTEMS.                                  
003100 DATE-WRITTEN.  08/22/88.                                                 
003200 DATE-COMPILED.                                                           
003300 SECURITY.  COMPANY CONFIDENTIAL -- FINANCE DIVISION USE ONLY.            
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900                                                                          
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT TRANSACTION-FILE     ASSIGN TO "TRANSACT.DAT"                 
004300                                 ORGANIZATION LINE SEQUENTIAL             
004400                                 FILE STATUS IS TRN-STATUS.               
004500     SELECT ACCOUNT-FILE         ASSIGN TO "ACCOUNT.DAT"                  
004600                                 ORGANIZATION LINE SEQUENTIAL             
004700                                 FILE STATUS IS OLD-MSTR-STATUS.          
004800     SELECT ACCOUNT-NEW-FILE     ASSIGN TO "ACCOUNT.NEW"                  
004900                                 ORGANIZATION LINE SEQUENTIAL             
005000                                 FILE STATUS IS NEW-MSTR-STATUS.          
005100     SELECT REQUEST-FILE         ASSIGN TO "TRNREQ.DAT"                   
005200                                 ORGANIZATION LINE SEQUENTIAL             
005300                                 FILE STATUS IS REQUEST-STATUS.           
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  TRANSACTION-FILE                                                     
005800     LABEL RECORDS ARE STANDARD.                                          
005900     COPY "TRANS.cpy".                                                    
006000                                                                          
006100 FD  ACCOUNT-FILE                                                         
006200     LABEL RECORDS ARE STANDARD.                                          
006300     COPY "ACCOUNT.cpy".                                                  
006400                                                                          
006500 FD  ACCOUNT-NEW-FILE                                                     
006600     LABEL RECORDS ARE STANDARD.                                          
006700 01  NEW-MSTR-RECORD                PIC X(100).                           
006800 01  NEW-MSTR-RECORD-R REDEFINES NEW-MSTR-RECORD.                         
006900     05  NEW-MSTR-ID                 PIC X(12).                           
007000     05  FILLER                      PIC X(88).                           
007100                                                                          
007200 FD  REQUEST-FILE                                                         
007300     LABEL RECORDS ARE STANDARD.                                          
007400 01  REQUEST-RECORD.                                                      
007500     05  REQ-TRN-ID                  PIC X(12).                           
007600     05  REQ-TRN-TYPE                PIC X(10).                           
007700     05  REQ-TRN-AMOUNT              PIC S9(11)V99.                       
007800     05  REQ-TRN-CURRENCY            PIC X(3).                            
007900     05  REQ-TRN-DATE                PIC 9(8).                            
008000     05  REQ-TRN-DATE-R REDEFINES REQ-TRN-DATE.                           
008100         10  REQ-TRN-YYYY             PIC 9(4).                           
008200         10  REQ-TRN-MM               PIC 9(2).                           
008300         10  REQ-TRN-DD               PIC 9(2).                           
008400     05  REQ-TRN-ACCOUNT-ID          PIC X(12).                           
008500     05  REQ-TRN-CATEGORY            PIC X(20).                           
008600     05  REQ-TRN-REFERENCE           PIC X(20).                           
008700     05  REQ-TRN-INVOICE-ID          PIC X(12).                           
008800     05  REQ-TRN-EXPENSE-ID          PIC X(12).                           
008900     05  FILLER                      PIC X(12).                           
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200 01  TRN-STATUS                     PIC XX  VALUE '00'.                   
009300     88  TRN-IO-OK                      VALUE '00' THRU '09'.             
009400 01  OLD-MSTR-STATUS                PIC XX  VALUE '00'.                   
009500     88  OLD-MSTR-IO-OK                 VALUE '00' THRU '09'.             
009600 01  NEW-MSTR-STATUS                PIC XX  VALUE '00'.                   
009700     88  NEW-MSTR-IO-OK                 VALUE '00' THRU '09'.             
009800 01  REQUEST-STATUS                 PIC XX  VALUE '00'.                   
009900     88  REQUEST-IO-OK                  VALUE '00' THRU '09'.             
010000                                                                          
010100 01  OLD-MSTR-EOF-SW                PIC X   VALUE 'N'.                    
010200     88  OLD-MSTR-END                   VALUE 'Y'.                        
010300 01  MATCH-FOUND-SW                 PIC X   VALUE 'N'.                    
010400     88  MATCH-FOUND                    VALUE 'Y'.                        
010500                                                                          
010600 01  W00-RECORD-COUNT               PIC 9(7) COMP VALUE ZERO.             
010700 01  W00-BALADJ-RETURN              PIC XX   VALUE '00'.                  
010800 01  W00-AMOUNT-WORK                PIC S9(11)V99 VALUE ZERO.             
010900 01  W00-AMOUNT-WORK-R REDEFINES W00-AMOUNT-WORK                          
011000                                 PIC S9(13).                              
011100                                                                          
011200 PROCEDURE DIVISION.                                                      
011300 0000-MAIN-CONTROL.                                                       
011400     OPEN INPUT  REQUEST-FILE.                                            
011500     READ REQUEST-FILE                                                    
011600         AT END                                                           
011700             DISPLAY 'TRNPOST -- NO REQUEST CARD PRESENT'                 
011800             GO TO 0000-EXIT.                                             
011900                                                                          
012000     PERFORM 0400-WRITE-TRANSACTION THRU 0400-EXIT.                       
012100                                                                          
012200     OPEN INPUT  ACCOUNT-FILE.                                            
012300     OPEN OUTPUT ACCOUNT-NEW-FILE.                                        
012400                                                                          
012500     PERFORM 0610-READ-OLD-MASTER THRU 0610-EXIT.                         
012600     PERFORM 0620-PROCESS-ONE-MASTER-RECORD                               
012700         THRU 0620-EXIT                                                   
012800         UNTIL OLD-MSTR-END.                                              
012900                                                                          
013000     IF NOT MATCH-FOUND                                                   
013100         DISPLAY 'TRNPOST -- ACCOUNT NOT FOUND '                          
013200                 REQ-TRN-ACCOUNT-ID                                       
013300                 ' INV '    REQ-TRN-INVOICE-ID                            
013400                 ' EXP '    REQ-TRN-EXPENSE-ID.                           
013500                                                                          
013600     CLOSE REQUEST-FILE                                                   
013700           ACCOUNT-FILE                                                   
013800           ACCOUNT-NEW-FILE.                                              
013900                                                                          
014000 0000-EXIT.                                                               
014100     STOP RUN.                                                            
014200                                                                          
014300*----------------------------------------------------------------*        
014400*  WRITE THE TRANSACTION RECORD ITSELF -- THE LEDGER ENTRY NEVER          
014500*  GOES AWAY, WHETHER OR NOT IT MOVES AN ACCOUNT BALANCE.                 
014600*----------------------------------------------------------------*        
014700 0400-WRITE-TRANSACTION.                                                  
014800     OPEN EXTEND TRANSACTION-FILE.                                        
014900     MOVE REQ-TRN-ID          TO TRN-ID.                                  
015000     MOVE REQ-TRN-TYPE        TO TRN-TYPE.                                
015100     MOVE REQ-TRN-AMOUNT      TO TRN-AMOUNT.                              
015200     MOVE REQ-TRN-CURRENCY    TO TRN-CURRENCY.                            
015300     MOVE REQ-TRN-DATE        TO TRN-DATE.                                
015400     MOVE REQ-TRN-ACCOUNT-ID  TO TRN-ACCOUNT-ID.                          
015500     MOVE REQ-TRN-CATEGORY    TO TRN-CATEGORY.                            
015600     MOVE REQ-TRN-REFERENCE   TO TRN-REFERENCE.                           
015700     MOVE REQ-TRN-INVOICE-ID  TO TRN-INVOICE-ID.                          
015800     MOVE REQ-TRN-EXPENSE-ID  TO TRN-EXPENSE-ID.                          
015900     WRITE TRANSACTION-RECORD.                                            
016000     CLOSE TRANSACTION-FILE.                                              
016100 0400-EXIT.                                                               
016200     EXIT.                                                                
016300                                                                          
016400 0610-READ-OLD-MASTER.                                                    
016500     READ ACCOUNT-FILE                                                    
016600         AT END                                                           
016700             MOVE 'Y' TO OLD-MSTR-EOF-SW.                                 
016800 0610-EXIT.                                                               
016900     EXIT.                                                                
017000                                                                          
017100*----------------------------------------------------------------*        
017200*  POST TO THE OWNING ACCOUNT AS THE MASTER PASSES THROUGH.               
017300*  BALANCE ONLY MOVES FOR INCOME (+) AND EXPENSE (-); ANY OTHER           
017400*  TRANSACTION TYPE LEAVES THE ACCOUNT UNCHANGED.                         
017500*----------------------------------------------------------------*        
017600 0620-PROCESS-ONE-MASTER-RECORD.                                          
017700     ADD 1 TO W00-RECORD-COUNT.                                           
017800     IF ACT-ID = REQ-TRN-ACCOUNT-ID                                       
017900         SET MATCH-FOUND TO TRUE                                          
018000         PERFORM 0500-POST-TO-ACCOUNT THRU 0500-EXIT.                     
018100     MOVE ACCOUNT-RECORD TO NEW-MSTR-RECORD.                              
018200     WRITE NEW-MSTR-RECORD.                                               
018300     PERFORM 0610-READ-OLD-MASTER THRU 0610-EXIT.                         
018400 0620-EXIT.                                                               
018500     EXIT.                                                                
018600                                                                          
018700 0500-POST-TO-ACCOUNT.                                                    
018800     MOVE REQ-TRN-AMOUNT TO W00-AMOUNT-WORK.                              
018900     CALL 'BALADJ' USING ACCOUNT-RECORD                                   
019000                         REQ-TRN-TYPE                                     
019100                         W00-AMOUNT-WORK                                  
019200                         W00-BALADJ-RETURN.                               
019300 0500-EXIT.                                                               
019400     EXIT.                                                                
