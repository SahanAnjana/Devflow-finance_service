000100*================================================================*        
000200*  INVOICE.CPY                                                            
000300*  Invoice header layout -- Finance Reporting subsystem.                  
000400*  Carries INV-NUMBER (display number), amounts, dates and                
000500*  status for one customer invoice.  Line items are a separate            
000600*  record -- see INVITEM.CPY.                                             
000700*----------------------------------------------------------------*        
000800*  CHANGE LOG                                                             
000900*  880214  RHG  0000  ORIGINAL LAYOUT FOR INVOICE MASTER                  
001000*  880309  RHG  0011  ADDED INV-DESCRIPTION, FREE-TEXT FIELD              
001100*  890717  TLK  0047  WIDENED INV-AMOUNT TO S9(11)V99 PER                 
001200*                     FINANCE REQUEST -- OLD FIELD OVERFLOWED             
001300*                     ON LARGE CONTRACTS                                  
001400*  910502  TLK  0063  ADDED INV-TOTAL-AMOUNT, SPLIT FROM TAX              
001500*  930118  DWP  0090  ADDED CANCELLED/REFUNDED STATUS VALUES              
001600*  980926  DWP  0131  Y2K -- CONFIRMED INV-ISSUE-DATE/INV-DUE-            
001700*                     DATE ARE FULL 8-DIGIT YYYYMMDD, NO CHANGE           
001800*                     REQUIRED, NOTED FOR THE AUDIT FILE                  
001900*  020114  JBC  0157  AUDIT FINDING -- RESTART INV-NUMBER-SEQ             
002000*                     AT 1 WHEN THE HIGHEST PRIOR NUMBER WILL             
002100*                     NOT PARSE, SEE INVPOST CHANGE LOG                   
002200*================================================================*        
002300 01  INVOICE-RECORD.                                                      
002400     05  INV-ID                      PIC X(12).                           
002500     05  INV-NUMBER                  PIC X(10).                           
002600     05  INV-NUMBER-R REDEFINES INV-NUMBER.                               
002700         10  INV-NUMBER-PREFIX       PIC X(4).                            
002800         10  INV-NUMBER-SEQ          PIC 9(4).                            
002900         10  FILLER                  PIC X(2).                            
003000     05  INV-CLIENT-ID               PIC X(12).                           
003100     05  INV-PROJECT-ID              PIC X(12).                           
003200     05  INV-ISSUE-DATE              PIC 9(8).                            
003300     05  INV-ISSUE-DATE-R REDEFINES INV-ISSUE-DATE.                       
003400         10  INV-ISSUE-YYYY          PIC 9(4).                            
003500         10  INV-ISSUE-MM            PIC 9(2).                            
003600         10  INV-ISSUE-DD            PIC 9(2).                            
003700     05  INV-DUE-DATE                PIC 9(8).                            
003800     05  INV-AMOUNT                  PIC S9(11)V99.                       
003900     05  INV-TAX-AMOUNT              PIC S9(11)V99.                       
004000     05  INV-TOTAL-AMOUNT            PIC S9(11)V99.                       
004100     05  INV-STATUS                  PIC X(10).                           
004200         88  INV-STATUS-PENDING          VALUE 'PENDING   '.              
004300         88  INV-STATUS-PAID             VALUE 'PAID      '.              
004400         88  INV-STATUS-OVERDUE          VALUE 'OVERDUE   '.              
004500         88  INV-STATUS-CANCELLED        VALUE 'CANCELLED '.              
004600         88  INV-STATUS-REFUNDED         VALUE 'REFUNDED  '.              
004700     05  INV-DESCRIPTION             PIC X(40).                           
004800     05  FILLER                      PIC X(49).                           
