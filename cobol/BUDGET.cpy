000100*================================================================*        
000200*  BUDGET.CPY                                                             
000300*  Project/department budget layout -- Finance Reporting                  
000400*  subsystem.  BGT-CREATED-SEQ stands in for a created-at                 
000500*  timestamp; newest budget for a project is the highest value.           
000600*----------------------------------------------------------------*        
000700*  CHANGE LOG                                                             
000800*  890403  RHG  0030  ORIGINAL LAYOUT                                     
000900*  940811  TLK  0096  ADDED BGT-CREATED-SEQ FOR TIE-BREAKING              
001000*                     OVERLAPPING BUDGET PERIODS ON ONE PROJECT           
001100*  980926  DWP  0138  Y2K -- CONFIRMED BGT-START-DATE/BGT-END-            
001200*                     DATE ARE FULL 8-DIGIT YYYYMMDD, NO CHANGE           
001300*                     REQUIRED, NOTED FOR THE AUDIT FILE                  
001400*  020114  JBC  0168  AUDIT FINDING -- CONFIRMED FINRPTS READS            
001500*                     BGT-CREATED-SEQ, NOT BGT-START-DATE, TO             
001600*                     PICK THE NEWEST OF TWO OVERLAPPING BUDGETS          
001700*  030512  JBC  0175  WIDENED BGT-CREATED-SEQ FROM PIC 9(6) TO            
001800*                     PIC 9(8) -- SIX DIGITS WAS GOING TO WRAP            
001900*                     BEFORE THE DECADE WAS OUT                           
002000*================================================================*        
002100 01  BUDGET-RECORD.                                                       
002200     05  BGT-ID                      PIC X(12).                           
002300     05  BGT-NAME                    PIC X(30).                           
002400     05  BGT-AMOUNT                  PIC S9(11)V99.                       
002500     05  BGT-START-DATE              PIC 9(8).                            
002600     05  BGT-END-DATE                PIC 9(8).                            
002700     05  BGT-PROJECT-ID              PIC X(12).                           
002800     05  BGT-DEPT-ID                 PIC X(12).                           
002900     05  BGT-CREATED-SEQ             PIC 9(8).                            
003000     05  FILLER                      PIC X(17).                           
