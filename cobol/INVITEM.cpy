000100*================================================================*        
000200*  INVITEM.CPY                                                            
000300*  Invoice line-item detail -- one entry per item billed on an            
000400*  invoice, chained to INVOICE.CPY by ITM-INVOICE-ID.  Items for          
000500*  one invoice are grouped together on the INVOICE-ITEM file.             
000600*----------------------------------------------------------------*        
000700*  CHANGE LOG                                                             
000800*  880309  RHG  0012  ORIGINAL LAYOUT                                     
000900*  910502  TLK  0064  ADDED ITM-AMOUNT, EXTENDED AT POST TIME             
001000*                     SO REPORTS NEVER RECOMPUTE QTY * PRICE              
001100*  960815  WBH  0108  WIDENED ITM-UNIT-PRICE TO S9(9)V99 FOR              
001200*                     HIGH-VALUE EQUIPMENT LINE ITEMS                     
001300*  980926  DWP  0140  Y2K -- NO DATE FIELDS ON THIS LAYOUT,               
001400*                     REVIEWED AND PASSED                                 
001500*  020114  JBC  0176  AUDIT FINDING -- CONFIRMED ITM-AMOUNT IS            
001600*                     ROUNDED HALF-UP AT POST TIME, MATCHING              
001700*                     THE CONTROLLER'S ROUNDING STANDARD FOR              
001800*                     ALL EXTENDED-PRICE FIELDS                           
001900*================================================================*        
002000 01  INVOICE-ITEM-RECORD.                                                 
002100     05  ITM-ID                      PIC X(12).                           
002200     05  ITM-INVOICE-ID              PIC X(12).                           
002300     05  ITM-DESCRIPTION             PIC X(40).                           
002400     05  ITM-QUANTITY                PIC S9(7)V99.                        
002500     05  ITM-UNIT-PRICE               PIC S9(9)V99.                       
002600     05  ITM-AMOUNT                  PIC S9(11)V99.                       
002700     05  FILLER                      PIC X(23).                           
