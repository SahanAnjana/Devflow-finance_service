000100*================================================================*        
000200*  BALADJ                                                                 
000300*  ACCOUNT BALANCE ADJUSTMENT SUBPROGRAM.  CALLED BY TRNPOST TO           
000400*  POST A TRANSACTION'S EFFECT ON ITS OWNING ACCOUNT, AND BY              
000500*  ACCTADJ FOR A STANDALONE DEPOSIT OR WITHDRAWAL.  THE CALLER            
000600*  SUPPLIES THE ACCOUNT RECORD, THE ADJUSTMENT TYPE AND AMOUNT;           
000700*  THIS SUBPROGRAM MOVES THE NEW BALANCE BACK INTO THE RECORD.            
000800*----------------------------------------------------------------*        
000900*  CHANGE LOG                                                             
001000*  881103  RHG  0005  ORIGINAL SUBPROGRAM -- INCOME/EXPENSE               
001100*  920614  DWP  0079  ADDED DEPOSIT/WITHDRAW FUNCTION CODES FOR           
001200*                     THE STANDALONE BALANCE-ADJUSTMENT JOB               
001300*  960401  WBH  0109  TRANSFER TYPE LEAVES BALANCE UNCHANGED,             
001400*                     PER CONTROLLER MEMO OF 3/28/96                      
001500*  980926  DWP  0136  Y2K -- NO DATE FIELDS IN THIS SUBPROGRAM,           
001600*                     REVIEWED AND PASSED                                 
001700*  020114  JBC  0164  AUDIT FINDING -- CONFIRMED LK-ADJ-TYPE              
001800*                     88-LEVELS COVER EVERY VALUE TRNPOST AND             
001900*                     ACCTADJ CAN PASS, WHEN OTHER IS DEAD CODE           
002000*                     BY DESIGN AND STAYS AS A SAFETY NET                 
002100*================================================================*        
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.  BALADJ.                                                     
002400 AUTHOR.  R. H. GUNDERSON.                                                
002500 INSTALLATION.  CENTRAL FINANCE SYSTEMS.                                  
002600 DATE-WRITTEN.  11/03/88.                                                 
002700 DATE-COMPILED.                                                           
002800 SECURITY.  COMPANY CONFIDENTIAL -- FINANCE DIVISION USE ONLY.            
002900                                                                          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400                                                                          
003500 DATA DIVISION.                                                           
003600 WORKING-STORAGE SECTION.                                                 
003700 01  W00-BEFORE-BALANCE              PIC S9(11)V99 VALUE ZERO.            
003800 01  W00-BEFORE-BALANCE-R REDEFINES W00-BEFORE-BALANCE                    
003900                                      PIC S9(13).                         
004000 01  W00-AFTER-BALANCE               PIC S9(11)V99 VALUE ZERO.            
004100 01  W00-AFTER-BALANCE-R REDEFINES W00-AFTER-BALANCE                      
004200                                      PIC S9(13).                         
004300 01  W00-ADJUST-COUNT                PIC 9(7) COMP VALUE ZERO.            
004400 01  W00-ADJUST-TYPE-VIEW            PIC X(10) VALUE SPACES.              
004500 01  W00-ADJUST-TYPE-VIEW-R REDEFINES W00-ADJUST-TYPE-VIEW.               
004600     05  W00-ADJUST-TYPE-FIRST        PIC X(1).                           
004700     05  FILLER                       PIC X(9).                           
004800                                                                          
004900 LINKAGE SECTION.                                                         
005000     COPY "ACCOUNT.cpy".                                                  
005100 01  LK-ADJ-TYPE                     PIC X(10).                           
005200     88  LK-TYPE-INCOME                  VALUE 'INCOME    '.              
005300     88  LK-TYPE-EXPENSE                 VALUE 'EXPENSE   '.              
005400     88  LK-TYPE-TRANSFER                VALUE 'TRANSFER  '.              
005500     88  LK-TYPE-DEPOSIT                 VALUE 'DEPOSIT   '.              
005600     88  LK-TYPE-WITHDRAW                VALUE 'WITHDRAW  '.              
005700 01  LK-ADJ-AMOUNT                   PIC S9(11)V99.                       
005800 01  LK-RETURN-CODE                  PIC XX.                              
005900                                                                          
006000 PROCEDURE DIVISION USING ACCOUNT-RECORD                                  
006100                           LK-ADJ-TYPE                                    
006200                           LK-ADJ-AMOUNT                                  
006300                           LK-RETURN-CODE.                                
006400 0000-MAIN.                                                               
006500     MOVE '00' TO LK-RETURN-CODE.                                         
006600     MOVE ACT-BALANCE TO W00-BEFORE-BALANCE.                              
006700     MOVE LK-ADJ-TYPE TO W00-ADJUST-TYPE-VIEW.                            
006800     ADD 1 TO W00-ADJUST-COUNT.                                           
006900     EVALUATE TRUE                                                        
007000         WHEN LK-TYPE-INCOME                                              
007100             ADD LK-ADJ-AMOUNT TO ACT-BALANCE                             
007200         WHEN LK-TYPE-DEPOSIT                                             
007300             ADD LK-ADJ-AMOUNT TO ACT-BALANCE                             
007400         WHEN LK-TYPE-EXPENSE                                             
007500             SUBTRACT LK-ADJ-AMOUNT FROM ACT-BALANCE                      
007600         WHEN LK-TYPE-WITHDRAW                                            
007700             SUBTRACT LK-ADJ-AMOUNT FROM ACT-BALANCE                      
007800         WHEN OTHER                                                       
007900             CONTINUE.                                                    
008000     MOVE ACT-BALANCE TO W00-AFTER-BALANCE.                               
008100     EXIT PROGRAM.                                                        
