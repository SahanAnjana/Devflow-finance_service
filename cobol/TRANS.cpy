000100*================================================================*        
000200*  TRANS.CPY                                                              
000300*  Ledger transaction layout -- Finance Reporting subsystem.              
000400*  One entry per posted transaction; drives account-balance               
000500*  maintenance and the profit & loss income/expense buckets.              
000600*----------------------------------------------------------------*        
000700*  CHANGE LOG                                                             
000800*  880512  RHG  0018  ORIGINAL LAYOUT                                     
000900*  911009  TLK  0068  ADDED TRN-INVOICE-ID/TRN-EXPENSE-ID CROSS-          
001000*                     REFERENCES FOR THE AUDIT TRAIL                      
001100*  961203  WBH  0111  ADDED TRN-REFERENCE FOR BANK RECONCILIATION         
001200*  980926  DWP  0141  Y2K -- CONFIRMED TRN-DATE IS FULL 8-DIGIT           
001300*                     YYYYMMDD, NO CHANGE REQUIRED, NOTED FOR             
001400*                     THE AUDIT FILE                                      
001500*  020114  JBC  0177  AUDIT FINDING -- CONFIRMED TRN-TYPE                 
001600*                     'TRANSFER  ' POSTS A LEDGER ENTRY BUT               
001700*                     LEAVES THE ACCOUNT BALANCE UNCHANGED,               
001800*                     PER THE 960401 BALADJ DECISION                      
001900*================================================================*        
002000 01  TRANSACTION-RECORD.                                                  
002100     05  TRN-ID                      PIC X(12).                           
002200     05  TRN-TYPE                    PIC X(10).                           
002300         88  TRN-TYPE-INCOME             VALUE 'INCOME    '.              
002400         88  TRN-TYPE-EXPENSE            VALUE 'EXPENSE   '.              
002500         88  TRN-TYPE-TRANSFER           VALUE 'TRANSFER  '.              
002600     05  TRN-AMOUNT                  PIC S9(11)V99.                       
002700     05  TRN-CURRENCY                PIC X(3).                            
002800     05  TRN-DATE                    PIC 9(8).                            
002900     05  TRN-ACCOUNT-ID              PIC X(12).                           
003000     05  TRN-CATEGORY                PIC X(20).                           
003100     05  TRN-REFERENCE               PIC X(20).                           
003200     05  TRN-INVOICE-ID              PIC X(12).                           
003300     05  TRN-EXPENSE-ID              PIC X(12).                           
003400     05  FILLER                      PIC X(38).                           
