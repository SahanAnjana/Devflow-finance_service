000100*================================================================*        
000200*  EXPENSE.CPY                                                            
000300*  Employee expense layout -- Finance Reporting subsystem.                
000400*  Carries life-cycle status (PENDING/APPROVED/REJECTED/                  
000500*  REIMBURSED) and the approver stamp applied at approval time.           
000600*----------------------------------------------------------------*        
000700*  CHANGE LOG                                                             
000800*  880411  RHG  0015  ORIGINAL LAYOUT                                     
000900*  900603  TLK  0055  ADDED EXP-DEPT-ID FOR DEPARTMENTAL ROLLUPS          
001000*  930118  DWP  0091  ADDED REIMBURSED STATUS VALUE                       
001100*  950227  WBH  0101  ADDED EXP-CURRENCY, DEFAULT USD WHEN NOT            
001200*                     SUPPLIED BY THE SUBMITTING SYSTEM                   
001300*  980926  DWP  0132  Y2K -- CONFIRMED EXP-DATE/EXP-APPROVED-DATE         
001400*                     ARE FULL 8-DIGIT YYYYMMDD, NO CHANGE                
001500*                     REQUIRED, NOTED FOR THE AUDIT FILE                  
001600*  020114  JBC  0170  AUDIT FINDING -- CONFIRMED EXP-APPROVED-            
001700*                     BY/EXP-APPROVED-DATE STAY BLANK/ZERO                
001800*                     UNTIL THE CLAIM IS ACTUALLY APPROVED OR             
001900*                     REJECTED, NO CODE CHANGE NEEDED                     
002000*================================================================*        
002100 01  EXPENSE-RECORD.                                                      
002200     05  EXP-ID                      PIC X(12).                           
002300     05  EXP-EMPLOYEE-ID             PIC X(12).                           
002400     05  EXP-CATEGORY                PIC X(20).                           
002500     05  EXP-AMOUNT                  PIC S9(11)V99.                       
002600     05  EXP-CURRENCY                PIC X(3).                            
002700     05  EXP-DATE                    PIC 9(8).                            
002800     05  EXP-DATE-R REDEFINES EXP-DATE.                                   
002900         10  EXP-YYYY                PIC 9(4).                            
003000         10  EXP-MM                  PIC 9(2).                            
003100         10  EXP-DD                  PIC 9(2).                            
003200     05  EXP-PROJECT-ID              PIC X(12).                           
003300     05  EXP-DEPT-ID                 PIC X(12).                           
003400     05  EXP-STATUS                  PIC X(10).                           
003500         88  EXP-STATUS-PENDING          VALUE 'PENDING   '.              
003600         88  EXP-STATUS-APPROVED         VALUE 'APPROVED  '.              
003700         88  EXP-STATUS-REJECTED         VALUE 'REJECTED  '.              
003800         88  EXP-STATUS-REIMBURSED       VALUE 'REIMBURSED'.              
003900     05  EXP-APPROVED-BY             PIC X(12).                           
004000     05  EXP-APPROVED-DATE           PIC 9(8).                            
004100     05  EXP-DESCRIPTION             PIC X(40).                           
004200     05  FILLER                      PIC X(38).                           
