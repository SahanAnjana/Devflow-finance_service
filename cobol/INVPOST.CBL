000100*================================================================*        
000200*  INVPOST                                                                
000300*  INVOICE POSTING -- ASSIGNS THE NEXT SEQUENTIAL INVOICE                 
000400*  NUMBER, EXTENDS LINE ITEMS, COMPUTES SUBTOTAL/TAX/TOTAL, AND           
000500*  WRITES THE NEW INVOICE HEADER AND ITS ITEMS.  ALSO CARRIES             
000600*  THE TAX-CHANGE RECALCULATION AND MARK-PAID STATUS CHANGE.              
000700*                                                                         
000800*  ONE REQUEST CARD PER RUN (REQ-TYPE N/T/P).  THE INVOICE                
000900*  MASTER IS COPIED OLD-TO-NEW, APPLYING THE REQUEST AS IT                
001000*  PASSES -- THE SAME TECHNIQUE THIS SHOP USES FOR ALL MASTER             
001100*  FILE MAINTENANCE.  JCL RENAMES INVOICE.NEW TO INVOICE.DAT              
001200*  BETWEEN RUNS; NOT THIS PROGRAM'S CONCERN.                              
001300*----------------------------------------------------------------*        
001400*  CHANGE LOG                                                             
001500*  880620  RHG  0001  ORIGINAL PROGRAM -- SEQUENTIAL INVOICE              
001600*                     NUMBERING AND LINE-ITEM EXTENSION                   
001700*  900915  TLK  0044  ADDED TAX-CHANGE RECALCULATION REQUEST              
001800*                     TYPE, PREVIOUSLY A SEPARATE MANUAL STEP             
001900*  930305  DWP  0088  ADDED MARK-PAID REQUEST TYPE, PREVIOUSLY            
002000*                     DONE BY HAND ON THE AR TERMINAL                     
002100*  961107  WBH  0112  ROUND-HALF-UP ON ITEM EXTENSION PER                 
002200*                     CONTROLLER'S REQUEST -- PRIOR VERSION               
002300*                     TRUNCATED FRACTIONS OF A CENT                       
002400*  980926  DWP  0133  Y2K -- VERIFIED ALL DATE FIELDS FULL                
002500*                     8-DIGIT YYYYMMDD, NO CODE CHANGE NEEDED             
002600*  020114  JBC  0157  RESTART SEQUENCE AT 1 WHEN HIGHEST PRIOR            
002700*                     NUMBER WILL NOT PARSE, PER AUDIT FINDING            
002800*================================================================*        
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.  INVPOST.                                                    
003100 AUTHOR.  R. H. GUNDERSON.                                                
003200 INSTALLATION.  CENTRAL FINANCE SYSTEMS.                                  
003300 DATE-WRITTEN.  06/20/88.                                                 
003400 DATE-COMPILED.                                                           
003500 SECURITY.  COMPANY CONFIDENTIAL -- FINANCE DIVISION USE ONLY.            
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT INVOICE-FILE         ASSIGN TO "INVOICE.DAT"                  
004500                                 ORGANIZATION LINE SEQUENTIAL             
004600                                 FILE STATUS IS OLD-MSTR-STATUS.          
004700     SELECT INVOICE-NEW-FILE     ASSIGN TO "INVOICE.NEW"                  
004800                                 ORGANIZATION LINE SEQUENTIAL             
004900                                 FILE STATUS IS NEW-MSTR-STATUS.          
005000     SELECT INVOICE-ITEM-FILE    ASSIGN TO "INVITEM.DAT"                  
005100                                 ORGANIZATION LINE SEQUENTIAL             
005200                                 FILE STATUS IS ITEM-STATUS.              
005300     SELECT REQUEST-FILE         ASSIGN TO "INVREQ.DAT"                   
005400                                 ORGANIZATION LINE SEQUENTIAL             
005500                                 FILE STATUS IS REQUEST-STATUS.           
005600     SELECT REQUEST-ITEM-FILE    ASSIGN TO "INVREQI.DAT"                  
005700                                 ORGANIZATION LINE SEQUENTIAL             
005800                                 FILE STATUS IS REQ-ITEM-STATUS.          
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  INVOICE-FILE                                                         
006300     LABEL RECORDS ARE STANDARD.                                          
006400     COPY "INVOICE.cpy".                                                  
006500                                                                          
006600 FD  INVOICE-NEW-FILE                                                     
006700     LABEL RECORDS ARE STANDARD.                                          
006800 01  NEW-MSTR-RECORD                PIC X(200).                           
006900                                                                          
007000 FD  INVOICE-ITEM-FILE                                                    
007100     LABEL RECORDS ARE STANDARD.                                          
007200     COPY "INVITEM.cpy".                                                  
007300                                                                          
007400 FD  REQUEST-FILE                                                         
007500     LABEL RECORDS ARE STANDARD.                                          
007600 01  REQUEST-RECORD.                                                      
007700     05  REQ-TYPE                   PIC X.                                
007800         88  REQ-IS-NEW                 VALUE 'N'.                        
007900         88  REQ-IS-TAX-CHANGE          VALUE 'T'.                        
008000         88  REQ-IS-MARK-PAID           VALUE 'P'.                        
008100     05  REQ-INVOICE-ID              PIC X(12).                           
008200     05  REQ-CLIENT-ID               PIC X(12).                           
008300     05  REQ-PROJECT-ID              PIC X(12).                           
008400     05  REQ-ISSUE-DATE              PIC 9(8).                            
008500     05  REQ-DUE-DATE                PIC 9(8).                            
008600     05  REQ-TAX-AMOUNT              PIC S9(11)V99.                       
008700     05  REQ-DESCRIPTION             PIC X(40).                           
008800     05  FILLER                      PIC X(29).                           
008900                                                                          
009000 FD  REQUEST-ITEM-FILE                                                    
009100     LABEL RECORDS ARE STANDARD.                                          
009200 01  REQUEST-ITEM-RECORD.                                                 
009300     05  REQI-ITEM-ID                PIC X(12).                           
009400     05  REQI-DESCRIPTION            PIC X(40).                           
009500     05  REQI-QUANTITY               PIC S9(7)V99.                        
009600     05  REQI-QUANTITY-R REDEFINES REQI-QUANTITY                          
009700                                     PIC X(9).                            
009800     05  REQI-UNIT-PRICE             PIC S9(9)V99.                        
009900                                                                          
010000 WORKING-STORAGE SECTION.                                                 
010100 01  OLD-MSTR-STATUS                PIC XX  VALUE '00'.                   
010200     88  OLD-MSTR-IO-OK                 VALUE '00' THRU '09'.             
010300 01  NEW-MSTR-STATUS                PIC XX  VALUE '00'.                   
010400     88  NEW-MSTR-IO-OK                 VALUE '00' THRU '09'.             
010500 01  ITEM-STATUS                    PIC XX  VALUE '00'.                   
010600     88  ITEM-IO-OK                     VALUE '00' THRU '09'.             
010700 01  REQUEST-STATUS                 PIC XX  VALUE '00'.                   
010800     88  REQUEST-IO-OK                  VALUE '00' THRU '09'.             
010900 01  REQ-ITEM-STATUS                PIC XX  VALUE '00'.                   
011000     88  REQ-ITEM-IO-OK                 VALUE '00' THRU '09'.             
011100                                                                          
011200 01  OLD-MSTR-EOF-SW                PIC X   VALUE 'N'.                    
011300     88  OLD-MSTR-END                   VALUE 'Y'.                        
011400 01  REQ-ITEM-EOF-SW                PIC X   VALUE 'N'.                    
011500     88  REQ-ITEM-END                   VALUE 'Y'.                        
011600 01  MATCH-FOUND-SW                 PIC X   VALUE 'N'.                    
011700     88  MATCH-FOUND                    VALUE 'Y'.                        
011800                                                                          
011900 01  W00-HIGH-SEQ                   PIC 9(4) COMP VALUE ZERO.             
012000 01  W00-THIS-SEQ                   PIC 9(4) COMP VALUE ZERO.             
012100 01  W00-SCAN-OK-SW                 PIC X    VALUE 'N'.                   
012200     88  W00-SCAN-OK                     VALUE 'Y'.                       
012300                                                                          
012400 01  W02-SUBTOTAL                   PIC S9(11)V99 VALUE ZERO.             
012500 01  W02-NEW-TOTAL                  PIC S9(11)V99 VALUE ZERO.             
012600 01  W02-EXTEND-WORK                PIC S9(11)V99 VALUE ZERO.             
012700 01  W02-NEXT-ITEM-SEQ              PIC 9(4) COMP VALUE ZERO.             
012800                                                                          
012900 01  W03-NEW-NUMBER.                                                      
013000     05  W03-NUMBER-PREFIX          PIC X(4)   VALUE 'INV-'.              
013100     05  W03-NUMBER-SEQ             PIC 9(4)   VALUE ZERO.                
013200     05  FILLER                     PIC X(2)   VALUE SPACES.              
013300 01  W03-NEW-NUMBER-R REDEFINES W03-NEW-NUMBER                            
013400                                     PIC X(10).                           
013500                                                                          
013600 01  W04-NEW-INV-ID                 PIC X(12) VALUE SPACES.               
013700                                                                          
013800 PROCEDURE DIVISION.                                                      
013900 0000-MAIN-CONTROL.                                                       
014000     OPEN INPUT  REQUEST-FILE.                                            
014100     READ REQUEST-FILE                                                    
014200         AT END                                                           
014300             DISPLAY 'INVPOST -- NO REQUEST CARD PRESENT'                 
014400             GO TO 0000-EXIT.                                             
014500                                                                          
014600     OPEN INPUT  INVOICE-FILE.                                            
014700     OPEN OUTPUT INVOICE-NEW-FILE.                                        
014800                                                                          
014900     MOVE 'N' TO MATCH-FOUND-SW.                                          
015000     MOVE ZERO TO W00-HIGH-SEQ.                                           
015100     PERFORM 0610-READ-OLD-MASTER                                         
015200         THRU 0610-EXIT.                                                  
015300     PERFORM 0620-PROCESS-ONE-MASTER-RECORD                               
015400         THRU 0620-EXIT                                                   
015500         UNTIL OLD-MSTR-END.                                              
015600                                                                          
015700     IF REQ-IS-NEW                                                        
015800         PERFORM 0700-POST-NEW-INVOICE                                    
015900             THRU 0700-EXIT.                                              
016000                                                                          
016100     CLOSE REQUEST-FILE                                                   
016200           INVOICE-FILE                                                   
016300           INVOICE-NEW-FILE.                                              
016400                                                                          
016500 0000-EXIT.                                                               
016600     STOP RUN.                                                            
016700                                                                          
016800*----------------------------------------------------------------*        
016900*  PASS THE OLD MASTER THROUGH TO THE NEW MASTER.  ALONG THE              
017000*  WAY, TRACK THE HIGHEST EXISTING INVOICE SEQUENCE NUMBER AND            
017100*  APPLY A TAX-CHANGE OR MARK-PAID REQUEST WHEN THE KEY MATCHES.          
017200*----------------------------------------------------------------*        
017300 0610-READ-OLD-MASTER.                                                    
017400     READ INVOICE-FILE                                                    
017500         AT END                                                           
017600             MOVE 'Y' TO OLD-MSTR-EOF-SW.                                 
017700 0610-EXIT.                                                               
017800     EXIT.                                                                
017900                                                                          
018000 0620-PROCESS-ONE-MASTER-RECORD.                                          
018100     PERFORM 0630-SCAN-NUMBER THRU 0630-EXIT.                             
018200     IF (REQ-IS-TAX-CHANGE OR REQ-IS-MARK-PAID)                           
018300         AND INV-ID = REQ-INVOICE-ID                                      
018400         SET MATCH-FOUND TO TRUE                                          
018500         IF REQ-IS-TAX-CHANGE                                             
018600             PERFORM 0900-RECALC-TAX THRU 0900-EXIT                       
018700         ELSE                                                             
018800             PERFORM 0950-MARK-PAID THRU 0950-EXIT.                       
018900     MOVE INVOICE-RECORD TO NEW-MSTR-RECORD.                              
019000     WRITE NEW-MSTR-RECORD.                                               
019100     PERFORM 0610-READ-OLD-MASTER THRU 0610-EXIT.                         
019200 0620-EXIT.                                                               
019300     EXIT.                                                                
019400                                                                          
019500 0630-SCAN-NUMBER.                                                        
019600     MOVE 'N' TO W00-SCAN-OK-SW.                                          
019700     IF INV-NUMBER-PREFIX = 'INV-'                                        
019800         IF INV-NUMBER-SEQ NUMERIC                                        
019900             SET W00-SCAN-OK TO TRUE.                                     
020000     IF W00-SCAN-OK                                                       
020100         MOVE INV-NUMBER-SEQ TO W00-THIS-SEQ                              
020200         IF W00-THIS-SEQ > W00-HIGH-SEQ                                   
020300             MOVE W00-THIS-SEQ TO W00-HIGH-SEQ.                           
020400 0630-EXIT.                                                               
020500     EXIT.                                                                
020600                                                                          
020700*----------------------------------------------------------------*        
020800*  TAX-AMOUNT CHANGED AFTER THE ORIGINAL POST -- RECOMPUTE                
020900*  TOTAL = AMOUNT + NEW TAX.                                              
021000*----------------------------------------------------------------*        
021100 0900-RECALC-TAX.                                                         
021200     MOVE REQ-TAX-AMOUNT TO INV-TAX-AMOUNT.                               
021300     ADD INV-AMOUNT INV-TAX-AMOUNT GIVING INV-TOTAL-AMOUNT.               
021400 0900-EXIT.                                                               
021500     EXIT.                                                                
021600                                                                          
021700*----------------------------------------------------------------*        
021800*  MARK AN INVOICE PAID.                                                  
021900*----------------------------------------------------------------*        
022000 0950-MARK-PAID.                                                          
022100     SET INV-STATUS-PAID TO TRUE.                                         
022200 0950-EXIT.                                                               
022300     EXIT.                                                                
022400                                                                          
022500*----------------------------------------------------------------*        
022600*  POST A NEW INVOICE -- NEXT NUMBER IS HIGHEST SCANNED PLUS              
022700*  ONE (RESTART AT 1 WHEN NO PRIOR NUMBER PARSED).  EXTEND EACH           
022800*  ITEM CARD, ACCUMULATE THE SUBTOTAL, TOTAL = SUBTOTAL + TAX.            
022900*----------------------------------------------------------------*        
023000 0700-POST-NEW-INVOICE.                                                   
023100     ADD 1 TO W00-HIGH-SEQ GIVING W03-NUMBER-SEQ.                         
023200     MOVE REQ-INVOICE-ID TO W04-NEW-INV-ID.                               
023300     MOVE ZERO TO W02-SUBTOTAL.                                           
023400     MOVE ZERO TO W02-NEXT-ITEM-SEQ.                                      
023500                                                                          
023600     OPEN INPUT  REQUEST-ITEM-FILE.                                       
023700     OPEN EXTEND INVOICE-ITEM-FILE.                                       
023800     MOVE 'N' TO REQ-ITEM-EOF-SW.                                         
023900     PERFORM 0710-READ-REQUEST-ITEM THRU 0710-EXIT.                       
024000     PERFORM 0720-POST-ONE-ITEM THRU 0720-EXIT                            
024100         UNTIL REQ-ITEM-END.                                              
024200     CLOSE REQUEST-ITEM-FILE                                              
024300           INVOICE-ITEM-FILE.                                             
024400                                                                          
024500     ADD W02-SUBTOTAL REQ-TAX-AMOUNT GIVING W02-NEW-TOTAL.                
024600                                                                          
024700     MOVE W04-NEW-INV-ID       TO INV-ID.                                 
024800     MOVE W03-NEW-NUMBER-R     TO INV-NUMBER.                             
024900     MOVE REQ-CLIENT-ID        TO INV-CLIENT-ID.                          
025000     MOVE REQ-PROJECT-ID       TO INV-PROJECT-ID.                         
025100     MOVE REQ-ISSUE-DATE       TO INV-ISSUE-DATE.                         
025200     MOVE REQ-DUE-DATE         TO INV-DUE-DATE.                           
025300     MOVE W02-SUBTOTAL         TO INV-AMOUNT.                             
025400     MOVE REQ-TAX-AMOUNT       TO INV-TAX-AMOUNT.                         
025500     MOVE W02-NEW-TOTAL        TO INV-TOTAL-AMOUNT.                       
025600     SET INV-STATUS-PENDING    TO TRUE.                                   
025700     MOVE REQ-DESCRIPTION      TO INV-DESCRIPTION.                        
025800     MOVE INVOICE-RECORD       TO NEW-MSTR-RECORD.                        
025900     WRITE NEW-MSTR-RECORD.                                               
026000 0700-EXIT.                                                               
026100     EXIT.                                                                
026200                                                                          
026300 0710-READ-REQUEST-ITEM.                                                  
026400     READ REQUEST-ITEM-FILE                                               
026500         AT END                                                           
026600             MOVE 'Y' TO REQ-ITEM-EOF-SW.                                 
026700 0710-EXIT.                                                               
026800     EXIT.                                                                
026900                                                                          
027000 0720-POST-ONE-ITEM.                                                      
027100     ADD 1 TO W02-NEXT-ITEM-SEQ.                                          
027200     COMPUTE W02-EXTEND-WORK ROUNDED =                                    
027300         REQI-QUANTITY * REQI-UNIT-PRICE.                                 
027400     ADD W02-EXTEND-WORK TO W02-SUBTOTAL.                                 
027500                                                                          
027600     MOVE REQI-ITEM-ID         TO ITM-ID.                                 
027700     MOVE W04-NEW-INV-ID       TO ITM-INVOICE-ID.                         
027800     MOVE REQI-DESCRIPTION     TO ITM-DESCRIPTION.                        
027900     MOVE REQI-QUANTITY        TO ITM-QUANTITY.                           
028000     MOVE REQI-UNIT-PRICE      TO ITM-UNIT-PRICE.                         
028100     MOVE W02-EXTEND-WORK      TO ITM-AMOUNT.                             
028200     WRITE INVOICE-ITEM-RECORD.                                           
028300                                                                          
028400     PERFORM 0710-READ-REQUEST-ITEM THRU 0710-EXIT.                       
028500 0720-EXIT.                                                               
028600     EXIT.                                                                
